000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.  X70D003.
000400  AUTHOR.      DE LUCA.
000500  INSTALLATION. UFF. ELABORAZIONE DATI - SETTORE IMPIANTI.
000600  DATE-WRITTEN. 22/08/1984.
000700  DATE-COMPILED.
000800  SECURITY.    NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X70D003
001100* **++ routine di classificazione tipo strumento (stadio 1)
001200*
001300* Riceve un DEVICE-TAG e restituisce il codice tipo strumento
001400* (TT, FT, MT, ecc.) il cui prefisso e' CONTENUTO nel tag - non
001500* e' un confronto di uguaglianza. Vince il primo prefisso della
001600* tabella PFX-TB che risulta contenuto nel tag; se nessuno lo e',
001700* o il tag e' vuoto, il codice tipo restituito e' spazio.
001800* L'ordine della tabella e' quello di riga di X70MPFX e non va
001900* alterato.
002000*
002100* Routine condivisa: viene invocata anche da X70D002 per lo
002200* stadio 1 della classificazione a doppio livello, cosi' la
002300* tabella dei prefissi vive una volta sola in questo programma.
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* 11/03/2011 DEL RQ11-0087 prima emissione.
002800* 22/09/2013 GBN RQ13-0512 aggiunti i prefissi ACU, XC, QIT, UPS,
002900*                          VAV, KS, XI, PMP a seguito revisione
003000*                          censimento punti impianto J100-06.
003100* 14/01/1999 DEL RQ99-0004 verifica compatibilita' anno 2000 -
003200*                          nessun campo data trattato da questo
003300*                          programma, nessuna modifica richiesta.
003400* 30/06/2015 GBN RQ15-0231 estratta da X70D002 in routine a se'
003500*                          stante per essere richiamabile anche
003600*                          dalla routine di determinazione tag
003650*                          standard J100-xx (X70D002).
003700*----------------------------------------------------------------
003800  ENVIRONMENT DIVISION.
003900  CONFIGURATION SECTION.
004000  SOURCE-COMPUTER.    IBM-370.
004100  OBJECT-COMPUTER.    IBM-370.
004200  SPECIAL-NAMES.
004250      UPSI-0 ON STATUS IS X70D003-TRACE-ON
004300      C01 IS TOP-OF-FORM
004400      CLASS TAG-CHAR-VALID IS 'A' THRU 'Z', 'a' THRU 'z',
004500                               '0' THRU '9', SPACE.
004600  INPUT-OUTPUT SECTION.
004700  FILE-CONTROL.
004800**
004900  DATA DIVISION.
005000  FILE SECTION.
005100**
005200  WORKING-STORAGE SECTION.
005250* Nome programma tenuto in chiaro per i messaggi DISPLAY di banco
005260* prova (vedi TRACE-CLASSIFICATION-RESULT) - non e' usato altrove.
005300  01 WK-LITERALS.
005400    03 PGM-NAME                        PIC X(8) VALUE 'X70D003'.
005450    03 FILLER                          PIC X(2).
005500*
005550* Contatori di scansione, tutti COMP: lunghezze effettive (senza
005560* spazi finali) del tag e del prefisso corrente, e posizione di
005570* confronto in corso nella ricerca manuale per sottostringa.
005600  01 WK-COUNTERS.
005700    03 WK-TAG-LEN                      PIC 9(3)  COMP VALUE ZERO.
005800    03 WK-PFX-LEN                      PIC 9(3)  COMP VALUE ZERO.
005900    03 WK-SCAN-POS                     PIC 9(3)  COMP VALUE ZERO.
006000    03 WK-LAST-POS                     PIC 9(3)  COMP VALUE ZERO.
006050    03 FILLER                          PIC X(1).
006100*
006140* Interruttore unico di riscontro: alzato non appena un prefisso
006150* della tabella risulta contenuto nel tag, usato per troncare la
006160* scansione di CLASSIFY-DEVICE-TYPE-010 al primo esito positivo.
006200  01 WK-SWITCHES.
006300    03 WK-MATCH-FOUND-SW               PIC X(1)  VALUE 'N'.
006400      88 WK-MATCH-FOUND                          VALUE 'Y'.
006500      88 WK-MATCH-NOT-FOUND                      VALUE 'N'.
006540    03 FILLER                          PIC X(1).
006550*
006560* Aree di tracciamento (attive solo con UPSI-0 ON, uso banco
006570* prova) - le forme numeriche dei contatori sono ridefinite in
006580* alfanumerico per essere mandate a DISPLAY senza edit-mask.
006610  01 WK-TRACE-TAG-LEN.
006612    03 WK-TRACE-TAG-LEN-N             PIC 9(3).
006614    03 WK-TRACE-TAG-LEN-X REDEFINES WK-TRACE-TAG-LEN-N
006616                                       PIC X(3).
006618    03 FILLER                          PIC X(1).
006620  01 WK-TRACE-PFX-LEN.
006622    03 WK-TRACE-PFX-LEN-N             PIC 9(3).
006624    03 WK-TRACE-PFX-LEN-X REDEFINES WK-TRACE-PFX-LEN-N
006626                                       PIC X(3).
006628    03 FILLER                          PIC X(1).
006630  01 WK-TRACE-SCAN-POS.
006632    03 WK-TRACE-SCAN-POS-N            PIC 9(3).
006634    03 WK-TRACE-SCAN-POS-X REDEFINES WK-TRACE-SCAN-POS-N
006636                                       PIC X(3).
006638    03 FILLER                          PIC X(1).
006640*
006650* Tabella dei prefissi tipo strumento (PFX-CODE OCCURS), unica
006660* copia condivisa con X70D002 - vive qui perche' questo e'
006670* il programma che la scandisce direttamente.
006700  COPY X70MPFX.
006800*
006850* Area di scambio con il chiamante: in ingresso DVU-DEVICE-TAG,
006870* in uscita DVU-DEVICE-TYPE valorizzato o lasciato a spazio.
006900  LINKAGE SECTION.
007000  COPY X70MDVU.
007100*
007200  PROCEDURE DIVISION USING DVU-PARMS.
007300* Paragrafo di ingresso unico - azzera l'esito, avvia la scansione
007310* solo se e' arrivato un tag non vuoto, e a richiesta di banco
007320* prova (UPSI-0) stampa il dettaglio dell'ultima scansione.
007400  X70D003-BEGIN.
007500      MOVE SPACE                       TO DVU-DEVICE-TYPE.
007600      MOVE 'N'                         TO WK-MATCH-FOUND-SW.
007700
007800      IF DVU-DEVICE-TAG NOT = SPACE
007900         PERFORM CLASSIFY-DEVICE-TYPE
007910            THRU CLASSIFY-DEVICE-TYPE-EXIT
008000      END-IF.
008050
008060      IF X70D003-TRACE-ON
008070         PERFORM TRACE-CLASSIFICATION-RESULT
008080      END-IF.
008100
008200      GOBACK.
008300*
008400  CLASSIFY-DEVICE-TYPE.
008500* Scandisce la tabella dei prefissi nell'ordine dichiarato -
008600* il primo prefisso contenuto nel tag vince, non si prosegue
008700* la ricerca oltre. Ciclo a base GO TO (anziche' PERFORM VARYING)
008750* per poter uscire immediatamente al primo riscontro senza
008760* attraversare l'intera tabella - forma tradizionale di questo
008770* reparto per le scansioni con uscita anticipata.
008800      SET PFX-IDX                      TO 1.
008900*
008910  CLASSIFY-DEVICE-TYPE-010.
008912* Fine tabella senza riscontro: PFX-IDX ha superato le 16 righe
008914* di X70MPFX, il tipo strumento resta a spazio (gia' azzerato
008916* in X70D003-BEGIN).
008920      IF PFX-IDX > 16
008930         GO TO CLASSIFY-DEVICE-TYPE-EXIT
008940      END-IF.
008950
009000      PERFORM TEST-ONE-PREFIX.
009100
009120* Uscita anticipata al primo prefisso trovato contenuto nel tag -
009140* non si confrontano le righe successive della tabella.
009150      IF WK-MATCH-FOUND
009160         GO TO CLASSIFY-DEVICE-TYPE-EXIT
009170      END-IF.
009180
009190  CLASSIFY-DEVICE-TYPE-020.
009192* Passa alla riga successiva della tabella e ripete il confronto.
009195      ADD 1                            TO PFX-IDX.
009197      GO TO CLASSIFY-DEVICE-TYPE-010.
009400*
009500  TEST-ONE-PREFIX.
009520* Lunghezza del prefisso corrente (senza spazi finali) - un
009540* prefisso vuoto in tabella (riga non popolata) non viene mai
009560* confrontato.
009600      MOVE ZERO                        TO WK-PFX-LEN.
009700      INSPECT PFX-CODE (PFX-IDX) TALLYING WK-PFX-LEN
009800         FOR CHARACTERS BEFORE INITIAL SPACE.
009900
010000      IF WK-PFX-LEN > ZERO
010100         PERFORM SCAN-TAG-FOR-PREFIX
010200      END-IF.
010300*
010400  SCAN-TAG-FOR-PREFIX.
010500* Ricerca manuale di sottostringa (nessuna FUNCTION disponibile
010600* in questo dialetto) - scorre ogni posizione di partenza
010700* possibile in DVU-DEVICE-TAG e confronta WK-PFX-LEN caratteri.
010800      MOVE ZERO                        TO WK-TAG-LEN.
010900      INSPECT DVU-DEVICE-TAG TALLYING WK-TAG-LEN
011000         FOR CHARACTERS BEFORE INITIAL SPACE.
011100
011200      IF WK-TAG-LEN >= WK-PFX-LEN
011300         COMPUTE WK-LAST-POS = WK-TAG-LEN - WK-PFX-LEN + 1
011400         SET WK-MATCH-NOT-FOUND        TO TRUE
011500         PERFORM COMPARE-AT-ONE-POSITION
011600            VARYING WK-SCAN-POS FROM 1 BY 1
011700            UNTIL WK-SCAN-POS > WK-LAST-POS
011800               OR WK-MATCH-FOUND
011900      END-IF.
012000*
012100  COMPARE-AT-ONE-POSITION.
012120* Confronto di WK-PFX-LEN caratteri a partire dalla posizione
012140* corrente WK-SCAN-POS - richiamato dal PERFORM VARYING di
012160* SCAN-TAG-FOR-PREFIX, un'iterazione per ogni posizione avviata.
012200      IF DVU-DEVICE-TAG (WK-SCAN-POS : WK-PFX-LEN)
012300                    = PFX-CODE (PFX-IDX) (1 : WK-PFX-LEN)
012400         SET WK-MATCH-FOUND            TO TRUE
012500         MOVE PFX-CODE (PFX-IDX)       TO DVU-DEVICE-TYPE
012600      END-IF.
012650*
012660  CLASSIFY-DEVICE-TYPE-EXIT.
012662* Punto di raccolta comune del ciclo GO TO - raggiunto sia da
012664* fine tabella che da riscontro trovato.
012670      EXIT.
012700*
012800  TRACE-CLASSIFICATION-RESULT.
012900* Banco prova soltanto - non attivo in produzione (UPSI-0 e'
013000* sempre OFF a run normale). Utile per seguire il conteggio
013100* caratteri quando si aggiungono nuovi prefissi alla tabella.
013200      MOVE WK-TAG-LEN                  TO WK-TRACE-TAG-LEN-N.
013300      MOVE WK-PFX-LEN                  TO WK-TRACE-PFX-LEN-N.
013400      MOVE WK-SCAN-POS                 TO WK-TRACE-SCAN-POS-N.
013500      DISPLAY 'X70D003 TAG=' DVU-DEVICE-TAG
013600              ' TAGLEN=' WK-TRACE-TAG-LEN-X
013700              ' PFXLEN=' WK-TRACE-PFX-LEN-X
013800              ' SCANPOS=' WK-TRACE-SCAN-POS-X
013900              ' TYPE=' DVU-DEVICE-TYPE.
