000100* **++ Area di linkage per la CALL a X70D002 (determinazione tag
000150*      standard)
000200*----------------------------------------------------------------
000300* Two-stage composite-key lookup: (device tag, point
000400* description) in, standard device tag out. Pure lookup, no
000500* file I/O inside X70D002 - this is the whole parameter list.
000600*----------------------------------------------------------------
000700 01 DVM-PARMS.
000800   03 DVM-DEVICE-TAG              PIC X(60).
000900   03 DVM-POINT-DESCRIPTION       PIC X(120).
001000   03 DVM-STANDARD-DEVICE-TAG     PIC X(30).
001010   03 FILLER                      PIC X(01).
