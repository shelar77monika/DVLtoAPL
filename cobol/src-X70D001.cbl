000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.  X70D001.
000400  AUTHOR.      DE LUCA.
000500  INSTALLATION. UFF. ELABORAZIONE DATI - SETTORE IMPIANTI.
000600  DATE-WRITTEN. 14/06/1983.
000700  DATE-COMPILED.
000800  SECURITY.    NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X70D001
001100* **++ programma di conversione elenco strumenti (DVL -> APL)
001200*
001300* Legge l'elenco strumenti Floormanager (DVL, gia' appiattito su
001400* file line-sequential dal foglio Excel originario), per ogni
001500* riga determina il tag standard tramite la routine di
001600* classificazione tag strumento (X70D002), cerca nel catalogo di
001650* riferimento J270-06 le righe del tag standard e le riporta nel
001700* foglio di uscita "J270-06-demo" sostituendo il tag standard col
001800* tag di sito.
001900*
002000* Il travaso degli altri fogli del workbook di riferimento
002100* (tutti tranne "J270-06") non e' previsto in questa release -
002200* il modello a file piatti non replica un intero workbook, si
002300* limita ai due fogli effettivamente letti/scritti dal batch.
002310*
002320* File trattati:
002330*   DVLIN  - elenco strumenti Floormanager, una riga per
002340*            strumento, tracciato X70DVLR (COPY).
002350*   APLCAT - catalogo di riferimento J270-06, 35 colonne per
002360*            riga, tracciato X70MCAT (COPY), caricato per
002370*            intero in tabella CAT-TB (max 2000 righe).
002380*   APLOUT - foglio di uscita J270-06-demo, stesso tracciato di
002390*            APLCAT con la sola sostituzione tag standard ->
002395*            tag di sito, precedute da riga di intestazione
002396*            (COPY X70MHDR).
002400*----------------------------------------------------------------
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* 11/03/2011 DEL RQ11-0087 prima emissione.
002800* 19/07/2011 DEL RQ11-0212 aggiunto controllo estensione file
002900*                          ingresso (solo .xls/.xlsx ammessi).
003000* 22/09/2013 GBN RQ13-0512 allineamento tracciato APL a 35
003100*                          colonne dopo revisione censimento
003200*                          J100-06 (vedi anche X70D002/X70D003).
003300* 14/01/1999 DEL RQ99-0004 verifica compatibilita' anno 2000 -
003400*                          nessun campo data trattato da questo
003500*                          programma, nessuna modifica richiesta.
003600* 12/04/2016 GBN RQ16-0098 la riga di intestazione del foglio di
003700*                          uscita viene scritta anche quando il
003800*                          file DVL non e' disponibile.
003900* 30/06/2015 GBN RQ15-0231 la ricerca di sottostringa per la
004000*                          sostituzione tag ora gestisce
004100*                          rimpiazzi di lunghezza diversa dal
004200*                          tag standard (STRING con POINTER al
004300*                          posto di INSPECT REPLACING).
004310* 08/11/2018 PNZ RQ18-0334 aggiunto contatore righe eleggibili
004320*                          senza riscontro nel catalogo J270-06,
004330*                          a supporto della verifica censimento
004340*                          richiesta dal settore impianti.
004350* 19/02/2019 PNZ RQ19-0061 rivista suddivisione paragrafi del
004360*                          controllo estensione file e della
004370*                          scansione catalogo, nessuna modifica
004380*                          di comportamento verso l'esterno.
004385* 07/05/2021 PNZ RQ21-0119 nessuna modifica di codice - verificata
004386*                          tenuta della tabella catalogo (limite
004387*                          2000 righe) a seguito ampliamento
004388*                          censimento punti impianto oltre le
004389*                          1500 righe attuali.
004390* 03/11/2022 DEL RQ22-0288 nessuna modifica di codice - confermato
004391*                          a seguito di segnalazione operatore che
004392*                          l'avviso di catalogo troncato a 2000
004393*                          righe e' gia' presente e funzionante.
004394* 15/06/2024 PNZ RQ24-0143 nessuna modifica funzionale - riordinati
004395*                          i commenti di paragrafo a seguito di
004396*                          verifica interna sulla leggibilita' del
004397*                          modulo, richiesta dal capo reparto in
004398*                          vista del passaggio di consegne.
004400*----------------------------------------------------------------
004500  ENVIRONMENT DIVISION.
004600  CONFIGURATION SECTION.
004700  SOURCE-COMPUTER.    IBM-370.
004800  OBJECT-COMPUTER.    IBM-370.
004900  SPECIAL-NAMES.
004950* TAG-CHAR-VALID non e' referenziata in questa versione del
004960* programma - riportata per simmetria con X70D002/X70D003, che
004970* condividono la stessa SPECIAL-NAMES di reparto per i programmi
004980* della famiglia J100/J270.
005000      C01 IS TOP-OF-FORM
005100      CLASS TAG-CHAR-VALID IS 'A' THRU 'Z', 'a' THRU 'z',
005200                               '0' THRU '9', SPACE.
005300  INPUT-OUTPUT SECTION.
005400  FILE-CONTROL.
005410* Tre file, tutti line-sequential a lunghezza record fissa - il
005420* nome logico coincide col nome del DD di step nel JCL invocante.
005500      SELECT DVLIN                     ASSIGN TO DVLIN
005600                                       FILE STATUS DVLIN-FS.
005700      SELECT APLCAT                    ASSIGN TO APLCAT
005800                                       FILE STATUS APLCAT-FS.
005900      SELECT APLOUT                    ASSIGN TO APLOUT
006000                                       FILE STATUS APLOUT-FS.
006100**
006200  DATA DIVISION.
006300  FILE SECTION.
006400*
006500  FD  DVLIN                            RECORDING F.
006510* Record grezzo a 199 byte - il dettaglio delle colonne DVL
006520* interessanti (device tag, point description) e' rilevato in
006530* WORKING-STORAGE dopo il MOVE (vedi COPY X70DVLR).
006600  01  DVLIN-REC.
006610      03 DVLIN-DATA                    PIC X(199).
006620      03 FILLER                        PIC X(001).
006700*
006800  FD  APLCAT                           RECORDING F.
006810* Record grezzo a 999 byte - contiene le 35 colonne del catalogo
006820* J270-06 gia' appiattite, rilette secondo il layout CAT-TB dopo
006830* il MOVE (vedi COPY X70MCAT).
006900  01  APLCAT-REC.
006910      03 APLCAT-DATA                   PIC X(999).
006920      03 FILLER                        PIC X(001).
007000*
007100  FD  APLOUT                           RECORDING F.
007110* Stesso tracciato grezzo di APLCAT - la riga scritta e' sempre
007120* una APL-CATALOG-ROW (o APL-HEADER-ROW per la sola intestazione)
007130* gia' formattata al tracciato di uscita.
007200  01  APLOUT-REC.
007210      03 APLOUT-DATA                   PIC X(999).
007220      03 FILLER                        PIC X(001).
007300**
007400  WORKING-STORAGE SECTION.
007450* Suffissi file gestiti e riga d'intestazione di confronto per
007460* il riconoscimento colonna DEVICE TAG - vedi CHECK-INPUT-FILE-
007470* TYPE e LOAD-CATALOG-TABLE piu' avanti.
007500  01 WK-LITERALS.
007600    03 PGM-NAME                        PIC X(8) VALUE 'X70D001'.
007700    03 PGM-X70D002                     PIC X(8) VALUE 'X70D002'.
007800    03 WK-SUFFIX-XLS                   PIC X(4) VALUE '.xls'.
007900    03 WK-SUFFIX-XLSX                  PIC X(5) VALUE '.xlsx'.
008000    03 WK-HDR-DEVICE-TAG-UC            PIC X(30) VALUE
008100                                       'DEVICE TAG'.
008150    03 FILLER                          PIC X(2).
008200*
008250* Alfabeti usati come argomenti INSPECT ... CONVERTING per il
008260* confronto case-insensitive - nessuna FUNCTION UPPER-CASE
008270* disponibile in questo dialetto.
008300  01 WK-CASE-FOLD-LITERALS.
008400    03 WK-LOWER-ALPHA        PIC X(26) VALUE
008500                             'abcdefghijklmnopqrstuvwxyz'.
008600    03 WK-UPPER-ALPHA        PIC X(26) VALUE
008700                             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008750    03 FILLER                          PIC X(2).
008800*
008850* Stati IO dei tre file - APLOUT non ha bisogno di un 88-level
008860* per EOF, e' aperto solo in OUTPUT.
008900  01 WK-FILE-STATUSES.
009000    03 DVLIN-FS                        PIC XX.
009100      88 DVLIN-OK                                VALUE '00'.
009200      88 DVLIN-EOF                               VALUE '10'.
009300    03 APLCAT-FS                       PIC XX.
009400      88 APLCAT-OK                               VALUE '00'.
009500      88 APLCAT-EOF                               VALUE '10'.
009600    03 APLOUT-FS                       PIC XX.
009700      88 APLOUT-OK                               VALUE '00'.
009750    03 FILLER                          PIC X(2).
009800*
009850* Interruttori di stato dell'elaborazione, ciascuno riletto una
009860* sola volta subito dopo la propria PERFORM - nessuno sopravvive
009870* oltre il paragrafo che lo consuma.
009900  01 WK-SWITCHES.
010000    03 WK-FILE-TYPE-OK-SW              PIC X VALUE 'N'.
010100      88 WK-FILE-TYPE-OK                        VALUE 'Y'.
010200    03 WK-DVLIN-USABLE-SW               PIC X VALUE 'N'.
010300      88 WK-DVLIN-USABLE                        VALUE 'Y'.
010400    03 WK-ROW-ELIGIBLE-SW               PIC X VALUE 'N'.
010500      88 WK-ROW-ELIGIBLE                        VALUE 'Y'.
010600    03 WK-CAT-MATCH-SW                  PIC X VALUE 'N'.
010700      88 WK-CAT-MATCH-FOUND                     VALUE 'Y'.
010750    03 FILLER                          PIC X(1).
010800*
010900  01 WK-COUNTERS.
010910* Lunghezza del nome file DVL calcolata a ritroso (vedi CHECK-
010920* INPUT-FILE-TYPE), non un contatore di elaborazione.
011000    03 WK-PARM-LEN                     PIC 9(3)  COMP VALUE ZERO.
011050* Righe DVL lette, valorizzato in READ-DVL-INPUT-FILE.
011100    03 WK-DVL-ROW-CTR                  PIC 9(7)  COMP VALUE ZERO.
011200    03 WK-DVL-ROW-CTR-N                PIC 9(7)  VALUE ZERO.
011300    03 WK-DVL-ROW-CTR-X REDEFINES WK-DVL-ROW-CTR-N
011400                                       PIC X(7).
011450* Righe di catalogo abbinate (una riga DVL puo' abbinarne piu' di
011460* una, se il catalogo riporta piu' righe con lo stesso tag).
011500    03 WK-MATCH-CTR                    PIC 9(7)  COMP VALUE ZERO.
011600    03 WK-MATCH-CTR-N                  PIC 9(7)  VALUE ZERO.
011700    03 WK-MATCH-CTR-X REDEFINES WK-MATCH-CTR-N
011800                                       PIC X(7).
011850* Righe effettivamente scritte in APLOUT (coincide con WK-MATCH-
011860* CTR salvo errori di scrittura, non verificati riga per riga).
011900    03 WK-OUTPUT-ROW-CTR               PIC 9(7)  COMP VALUE ZERO.
012000    03 WK-OUTPUT-ROW-CTR-N             PIC 9(7)  VALUE ZERO.
012100    03 WK-OUTPUT-ROW-CTR-X REDEFINES WK-OUTPUT-ROW-CTR-N
012200                                       PIC X(7).
012250    03 FILLER                          PIC X(1).
012260*
012270* Contatore isolato (livello 77) - righe eleggibili per cui il
012280* catalogo non riporta alcuna corrispondenza, utile a banco per
012290* individuare tag standard non ancora censiti in J270-06.
012295 77 WK-NO-MATCH-CTR                    PIC 9(7)  COMP VALUE ZERO.
012296 77 WK-NO-MATCH-CTR-N                  PIC 9(7)  VALUE ZERO.
012297 77 WK-NO-MATCH-CTR-X REDEFINES WK-NO-MATCH-CTR-N
012298                                       PIC X(7).
012300*
012400* Area di lavoro condivisa per il calcolo lunghezza a ritroso -
012500* usata per il controllo estensione file e per la verifica
012600* riga eleggibile (vedi paragrafo COMPUTE-TRIM-LENGTH).
012700  01 WK-TRIM-AREA.
012800    03 WK-TRIM-BUFFER                  PIC X(120) VALUE SPACE.
012900    03 WK-TRIM-LEN                     PIC 9(3) COMP VALUE ZERO.
012950    03 FILLER                          PIC X(1).
013000*
013100* Area di lavoro per il confronto case-insensitive (upper-case
013200* di una copia del campo, il campo originale non viene toccato).
013300  01 WK-UPPER-CASE-AREA.
013400    03 WK-UPPER-BUFFER-1               PIC X(60) VALUE SPACE.
013500    03 WK-UPPER-BUFFER-2               PIC X(60) VALUE SPACE.
013550    03 FILLER                          PIC X(1).
013600*
013700* Area di lavoro per la sostituzione tag standard -> tag di sito
013800* in una cella STRING - vedi paragrafo SUBSTITUTE-ONE-FIELD.
013900  01 WK-SUBSTITUTION-AREA.
013910* Cella sorgente (fino a 120 byte, la colonna piu' larga del
013920* tracciato) col relativo cursore di scansione.
014000    03 WK-SUBST-SRC                    PIC X(120) VALUE SPACE.
014100    03 WK-SUBST-SRC-LEN                PIC 9(3) COMP VALUE ZERO.
014200    03 WK-SUBST-SRC-POS                PIC 9(3) COMP VALUE ZERO.
014250* Cella risultato, costruita carattere per carattere (o a blocchi
014260* sul rimpiazzo) tramite STRING con POINTER.
014300    03 WK-SUBST-RESULT                 PIC X(120) VALUE SPACE.
014400    03 WK-SUBST-RESULT-POS             PIC 9(3) COMP VALUE 1.
014450* Tag standard cercato e tag di sito da sostituire, con le
014460* rispettive lunghezze effettive (senza spazi finali).
014500    03 WK-SUBST-SEARCH                 PIC X(60) VALUE SPACE.
014600    03 WK-SUBST-SEARCH-LEN             PIC 9(3) COMP VALUE ZERO.
014700    03 WK-SUBST-REPL                   PIC X(60) VALUE SPACE.
014800    03 WK-SUBST-REPL-LEN               PIC 9(3) COMP VALUE ZERO.
014850* Indice di scansione delle 17 celle stato (SUBST-ONE-STATE-CELL).
014900    03 WK-SUBST-STATE-IDX              PIC 9(3) COMP VALUE ZERO.
014950    03 FILLER                          PIC X(1).
015000*
015010* Layout riga DVL in ingresso, riga APL in uscita, intestazione
015020* del foglio uscita, tabella catalogo J270-06 caricata in memoria
015030* e area parametri della CALL a X70D002, in quest'ordine.
015100  COPY X70DVLR.
015200  COPY X70APLR.
015300  COPY X70MHDR.
015400  COPY X70MCAT.
015500  COPY X70MDVM.
015600*
015700  LINKAGE SECTION.
015710* Un solo parametro in ingresso al programma - il nome del file
015720* DVL, passato per riferimento dallo step JCL invocante.
015800  01 X70-PARM-AREA.
015900    03 PARM-DVL-FILE-NAME              PIC X(80).
015950    03 FILLER                          PIC X(4).
016000*
016100  PROCEDURE DIVISION USING X70-PARM-AREA.
016200*
016300  X70D001-BEGIN.
016310* Paragrafo di apertura - un solo parametro in ingresso, il nome
016320* del file DVL da convertire (passato dallo step JCL invocante).
016330* Il file di uscita J270-06-demo viene comunque prodotto, con la
016340* sola riga di intestazione, anche quando il file DVL e' assente
016350* o rifiutato per estensione non ammessa (vedi banner sopra).
016400      PERFORM CHECK-INPUT-FILE-TYPE
016450         THRU CHECK-INPUT-FILE-TYPE-EXIT.
016500
016600      IF WK-FILE-TYPE-OK
016700         PERFORM RUN-BATCH-CONVERSION
016800      ELSE
016900         DISPLAY 'X70D001 - FILE RESPINTO, ESTENSIONE NON '
017000                 'AMMESSA: ' PARM-DVL-FILE-NAME
017100         MOVE 16                       TO RETURN-CODE
017200      END-IF.
017300
017400      GOBACK.
017500*
017600  CHECK-INPUT-FILE-TYPE.
017700* Solo i file con estensione .xls o .xlsx (confronto sensibile
017800* al maiuscolo/minuscolo) sono ammessi all'elaborazione - stesso
017900* controllo gia' applicato a monte dalla procedura di ricezione
017950* file Floormanager. Uscita anticipata via GO TO non appena
017960* l'estensione ammessa e' stata riconosciuta, per non valutare
017970* inutilmente il secondo confronto.
018000      MOVE SPACE                       TO WK-TRIM-BUFFER.
018100      MOVE PARM-DVL-FILE-NAME          TO WK-TRIM-BUFFER.
018200      PERFORM COMPUTE-TRIM-LENGTH.
018300      MOVE WK-TRIM-LEN                 TO WK-PARM-LEN.
018400
018500      SET WK-FILE-TYPE-OK              TO FALSE.
018510      IF WK-PARM-LEN NOT > 4
018520         GO TO CHECK-INPUT-FILE-TYPE-EXIT
018530      END-IF.
018600      IF WK-PARM-LEN > 5
018700         IF PARM-DVL-FILE-NAME (WK-PARM-LEN - 4 : 5) =
018800                                              WK-SUFFIX-XLSX
018900            SET WK-FILE-TYPE-OK        TO TRUE
018910            GO TO CHECK-INPUT-FILE-TYPE-EXIT
019000         END-IF
019100      END-IF.
019110*
019120  CHECK-INPUT-FILE-TYPE-020.
019200      IF PARM-DVL-FILE-NAME (WK-PARM-LEN - 3 : 4) =
019400                                              WK-SUFFIX-XLS
019500         SET WK-FILE-TYPE-OK           TO TRUE
019700      END-IF.
019710*
019720  CHECK-INPUT-FILE-TYPE-EXIT.
019730      EXIT.
019800*
019900  RUN-BATCH-CONVERSION.
019910* Sequenza di elaborazione principale - apertura file, carico
019920* catalogo in memoria, intestazione di uscita, poi un ciclo di
019930* lettura/elaborazione una riga DVL alla volta fino a fine file.
019940* L'ordine di apertura non e' indifferente: il catalogo va in
019950* memoria PRIMA di leggere la prima riga DVL, altrimenti
019960* SCAN-CATALOG-FOR-MATCHES lavorerebbe su tabella vuota.
020000      PERFORM OPEN-DVL-INPUT-FILE.
020100      PERFORM LOAD-CATALOG-TABLE.
020200      PERFORM OPEN-OUTPUT-FILE.
020300      PERFORM WRITE-OUTPUT-HEADER-ROW.
020400
020500      IF WK-DVLIN-USABLE
020600         PERFORM READ-DVL-INPUT-FILE
020700         PERFORM PROCESS-ONE-DVL-ROW
020800            UNTIL DVLIN-EOF
020900      END-IF.
021000
021100      PERFORM CLOSE-ALL-FILES.
021200      PERFORM SHOW-RUN-STATISTICS.
021300*
021400  OPEN-DVL-INPUT-FILE.
021500* Se il file DVL non e' disponibile si prosegue comunque (il
021600* foglio di uscita viene comunque prodotto, con la sola riga di
021700* intestazione) - vedi banner di programma.
021800      OPEN INPUT DVLIN.
021900      SET WK-DVLIN-USABLE              TO FALSE.
022000      IF DVLIN-OK
022100         SET WK-DVLIN-USABLE           TO TRUE
022200      ELSE
022300         DISPLAY 'X70D001 - AVVISO: FILE DVL NON DISPONIBILE - '
022400                 'FS: ' DVLIN-FS
022500      END-IF.
022600*
022700  LOAD-CATALOG-TABLE.
022800* Caricamento in memoria del catalogo di riferimento (foglio
022900* J270-06) - riscandito per intero ad ogni riga DVL, nessun
023000* indice necessario visto il volume contenuto di righe.
023100      MOVE ZERO                        TO CAT-TOTAL.
023200      OPEN INPUT APLCAT.
023300      IF NOT APLCAT-OK
023400         DISPLAY 'X70D001 - AVVISO: CATALOGO NON DISPONIBILE - '
023500                 'FS: ' APLCAT-FS
023600      ELSE
023700         PERFORM READ-ONE-CATALOG-ROW
023800            UNTIL APLCAT-EOF
023900         CLOSE APLCAT
024000      END-IF.
024100*
024200  READ-ONE-CATALOG-ROW.
024300      READ APLCAT.
024400      IF APLCAT-OK
024500         IF CAT-TOTAL < 2000
024510*           Layout APLCAT-REC e CAT-TB identico byte per byte -
024520*           il MOVE di gruppo travasa tutte le 35 colonne in un
024530*           colpo solo (vedi commento in cpy-X70MCAT).
024600            ADD 1                      TO CAT-TOTAL
024700            MOVE APLCAT-REC            TO CAT-TB (CAT-TOTAL)
024800         ELSE
024900            DISPLAY 'X70D001 - CATALOGO TRONCATO A 2000 RIGHE'
025000            MOVE '10'                  TO APLCAT-FS
025100         END-IF
025200      ELSE
025300         IF NOT APLCAT-EOF
025400            DISPLAY 'X70D001 - ERRORE LETTURA CATALOGO - FS: '
025500                    APLCAT-FS
025600         END-IF
025700      END-IF.
025800*
025900  OPEN-OUTPUT-FILE.
025910* Il foglio di uscita J270-06-demo viene sempre aperto e chiuso,
025920* indipendentemente dalla disponibilita' del file DVL o del
025930* catalogo - un run senza righe DVL produce comunque un file di
025940* uscita valido con la sola intestazione.
026000      OPEN OUTPUT APLOUT.
026100      IF NOT APLOUT-OK
026200         DISPLAY 'X70D001 - ERRORE APERTURA USCITA - FS: '
026300                 APLOUT-FS
026400      END-IF.
026500*
026600  WRITE-OUTPUT-HEADER-ROW.
026610* Riga fissa a 35 colonne (COPY X70MHDR), scritta una sola volta
026620* in testa al file, prima di qualunque riga di catalogo abbinata.
026700      MOVE APL-HEADER-ROW              TO APLOUT-REC.
026800      WRITE APLOUT-REC.
026900*
027000  READ-DVL-INPUT-FILE.
027010* Paragrafo di lettura unico, richiamato sia dall'apertura ciclo
027020* in RUN-BATCH-CONVERSION sia in coda a PROCESS-ONE-DVL-ROW - la
027030* condizione DVLIN-EOF pilota il PERFORM ... UNTIL del chiamante.
027100      READ DVLIN.
027200      IF DVLIN-OK
027300         MOVE DVLIN-REC                TO DVL-INPUT-ROW
027400         ADD 1                         TO WK-DVL-ROW-CTR
027500      ELSE
027600         IF NOT DVLIN-EOF
027700            DISPLAY 'X70D001 - ERRORE LETTURA DVL - FS: '
027800                    DVLIN-FS
027900         END-IF
028000      END-IF.
028100*
028200  PROCESS-ONE-DVL-ROW.
028210* Un'iterazione del ciclo principale = una riga DVL: risoluzione
028220* tag standard, verifica eleggibilita', eventuale abbinamento nel
028230* catalogo, poi lettura anticipata della riga successiva (lo
028240* stile di questo reparto legge sempre "in avanti" cosi' che la
028250* condizione DVLIN-EOF sia gia' nota al rientro nel PERFORM UNTIL
028260* del chiamante).
028300      PERFORM RESOLVE-STANDARD-DEVICE-TAG.
028400      PERFORM CHECK-ROW-ELIGIBLE.
028500
028600      IF WK-ROW-ELIGIBLE
028700         PERFORM SCAN-CATALOG-FOR-MATCHES
028800      END-IF.
028900
029000      PERFORM READ-DVL-INPUT-FILE.
029100*
029200  RESOLVE-STANDARD-DEVICE-TAG.
029210* Delega a X70D002 (routine di determinazione tag standard
029220* J100-xx) - vedi il programma stesso per il dettaglio dei due
029230* stadi di classificazione. Qui si passa solo tag e descrizione
029240* punto cosi' come letti dal file DVL, senza alcuna normalizzazione
029250* preliminare.
029300      MOVE DVL-DEVICE-TAG              TO DVM-DEVICE-TAG.
029400      MOVE DVL-POINT-DESCRIPTION       TO DVM-POINT-DESCRIPTION.
029450* Azzerato esplicitamente prima della CALL - se X70D002 non
029460* classifica il tag per qualunque motivo, la riga risulta non
029470* eleggibile in CHECK-ROW-ELIGIBLE anziche' trascinare un valore
029480* di una chiamata precedente.
029500      MOVE SPACE                       TO DVM-STANDARD-DEVICE-TAG.
029600      CALL PGM-X70D002 USING DVM-PARMS
029700         ON EXCEPTION PERFORM RAISE-CALL-ERROR
029800      END-CALL.
029900*
030000  CHECK-ROW-ELIGIBLE.
030100* Riga eleggibile se il tag standard risolto non e' vuoto e non
030200* e' (a meno di maiuscole/minuscole) l'intestazione "Device Tag"
030300* residua di una riga di intestazione letta per errore.
030310* Il caso dell'intestazione residua si verifica quando il foglio
030320* Floormanager viene appiattito senza rimuovere la propria riga
030330* di intestazione - X70D002 la classificherebbe comunque, con
030340* esito imprevedibile, se non fosse scartata qui.
030400      SET WK-ROW-ELIGIBLE-SW           TO FALSE.
030500      IF DVM-STANDARD-DEVICE-TAG NOT = SPACE
030600         MOVE SPACE                    TO WK-UPPER-BUFFER-1
030700         MOVE DVM-STANDARD-DEVICE-TAG  TO WK-UPPER-BUFFER-1
030800         INSPECT WK-UPPER-BUFFER-1 CONVERTING WK-LOWER-ALPHA
030900                                          TO WK-UPPER-ALPHA
031000         IF WK-UPPER-BUFFER-1 (1:30) NOT = WK-HDR-DEVICE-TAG-UC
031100            SET WK-ROW-ELIGIBLE        TO TRUE
031200         END-IF
031300      END-IF.
031400*
031500  SCAN-CATALOG-FOR-MATCHES.
031600* Scandisce l'intero catalogo in memoria (nessuna SORT, nessun
031700* indice) - ogni riga la cui colonna Device Tag corrisponde per
031800* intero (non sottostringa), a meno di maiuscole/minuscole, al
031900* tag standard risolto viene riportata in uscita.
031950      SET WK-CAT-MATCH-SW              TO FALSE.
032000      PERFORM TEST-ONE-CATALOG-ROW
032100         VARYING CAT-IDX FROM 1 BY 1
032200         UNTIL CAT-IDX > CAT-TOTAL.
032250
032252* Il conteggio delle righe senza riscontro (WK-NO-MATCH-CTR,
032254* livello 77) non ferma l'elaborazione - serve solo a banco per
032256* individuare, a fine run, quanti tag standard risolti da X70D002
032258* non trovano corrispondenza nel censimento J270-06 corrente,
032259* segnale utile per programmare un aggiornamento del catalogo.
032260      IF NOT WK-CAT-MATCH-FOUND
032270         ADD 1                         TO WK-NO-MATCH-CTR
032280      END-IF.
032300*
032400  TEST-ONE-CATALOG-ROW.
032410* Confronto per intero (mai per sottostringa) tra il tag standard
032420* risolto e la colonna Device Tag della riga di catalogo corrente,
032430* a meno di maiuscole/minuscole - le due aree di lavoro upper-case
032440* sono azzerate ad ogni chiamata per non trascinare residui dalla
032450* riga di catalogo precedente.
032500      MOVE SPACE                       TO WK-UPPER-BUFFER-1
032600                                          WK-UPPER-BUFFER-2.
032700      MOVE DVM-STANDARD-DEVICE-TAG      TO WK-UPPER-BUFFER-1.
032800      MOVE CAT-DEVICE-TAG (CAT-IDX)     TO WK-UPPER-BUFFER-2.
032900      INSPECT WK-UPPER-BUFFER-1 CONVERTING WK-LOWER-ALPHA
033000                                       TO WK-UPPER-ALPHA.
033100      INSPECT WK-UPPER-BUFFER-2 CONVERTING WK-LOWER-ALPHA
033200                                       TO WK-UPPER-ALPHA.
033300
033400      IF WK-UPPER-BUFFER-1 = WK-UPPER-BUFFER-2
033500         SET WK-CAT-MATCH-FOUND        TO TRUE
033550         ADD 1                         TO WK-MATCH-CTR
033600         MOVE CAT-TB (CAT-IDX)         TO APL-CATALOG-ROW
033700         PERFORM SUBSTITUTE-DEVICE-TAG-IN-ROW
033800         PERFORM APPEND-MATCHED-CATALOG-ROW
033900      END-IF.
034000*
034100  APPEND-MATCHED-CATALOG-ROW.
034110* Scrive la riga di catalogo (gia' sostituita dal paragrafo
034120* precedente) cosi' com'e', nello stesso ordine di lettura del
034130* catalogo J270-06 - nessun riordino, nessuna SORT.
034200      MOVE APL-CATALOG-ROW             TO APLOUT-REC.
034300      WRITE APLOUT-REC.
034400      ADD 1                            TO WK-OUTPUT-ROW-CTR.
034500*
034600  SUBSTITUTE-DEVICE-TAG-IN-ROW.
034700* Sostituisce, in ogni cella STRING della riga di catalogo
034800* appena copiata, tutte le occorrenze del tag standard col tag
034900* di sito originario (DVL-DEVICE-TAG). Le tre colonne di
035000* payload numerico (DELAY-TIMER-SEC, HYSTERESIS, SETTING) sono
035100* escluse per costruzione - non contengono mai testo del tag.
035110*
035120* Elenco delle 16 PERFORM che seguono, uno per colonna testuale
035130* (o gruppo di colonne, per le 17 celle stato) - l'ordine e' quello
035140* di riga del tracciato APL-CATALOG-ROW (COPY X70APLR) e non va
035150* alterato, per coerenza con l'ordine gia' scritto in APL-HEADER-
035160* ROW (COPY X70MHDR).
035200      MOVE SPACE                       TO WK-SUBST-SEARCH.
035300      MOVE DVM-STANDARD-DEVICE-TAG      TO WK-SUBST-SEARCH.
035400      PERFORM COMPUTE-SEARCH-AND-REPL-LEN.
035500
035550* Se il tag standard risolto e' vuoto per qualunque motivo non ha
035560* senso cercarlo nelle celle - nessuna sostituzione, la riga di
035570* catalogo passa cosi' com'e'.
035600      IF WK-SUBST-SEARCH-LEN > ZERO
035610         PERFORM SUBST-APL-REV-NR
035620         PERFORM SUBST-APL-NR
035630         PERFORM SUBST-APL-OUTSTATION
035640         PERFORM SUBST-APL-DEVICE-TAG
035650         PERFORM SUBST-APL-FUNCTION
035660         PERFORM SUBST-APL-POINT-DESCRIPTION
035670         PERFORM SUBST-APL-EBI-TAG
035680         PERFORM SUBST-APL-JACE-TAG
035690         PERFORM SUBST-APL-STATE-CELLS
035700         PERFORM SUBST-APL-CONTROL-LEVEL
035710         PERFORM SUBST-APL-ELEC-SIGNATURE-TYPE
035720         PERFORM SUBST-APL-UNIT
035730         PERFORM SUBST-APL-CONTROLLER-ALARM-TAG
035740         PERFORM SUBST-APL-ALARM-TYPE
035750         PERFORM SUBST-APL-RESET
035760         PERFORM SUBST-APL-REMARKS
035770      END-IF.
035780*
035790  SUBST-APL-REV-NR.
035792* Colonna 1 - REV-NR (X(10)) - numero di revisione del censimento,
035794* di rado contiene il tag ma passa comunque dal motore generico
035796* per uniformita' con le altre 32 colonne testuali.
035800      MOVE SPACE                       TO WK-SUBST-SRC.
035810      MOVE APL-REV-NR                  TO WK-SUBST-SRC.
035820      PERFORM SUBSTITUTE-ONE-FIELD.
035830      MOVE WK-SUBST-RESULT (1:10)      TO APL-REV-NR.
035840*
035850  SUBST-APL-NR.
035852* Colonna 2 - NR (X(10)) - numero progressivo di riga catalogo.
035860      MOVE SPACE                       TO WK-SUBST-SRC.
035870      MOVE APL-NR                      TO WK-SUBST-SRC.
035880      PERFORM SUBSTITUTE-ONE-FIELD.
035890      MOVE WK-SUBST-RESULT (1:10)      TO APL-NR.
035900*
035910  SUBST-APL-OUTSTATION.
035912* Colonna 3 - OUTSTATION (X(30)) - stazione remota Floormanager,
035914* talvolta ricavata dal tag standard stesso.
035920      MOVE SPACE                       TO WK-SUBST-SRC.
035930      MOVE APL-OUTSTATION              TO WK-SUBST-SRC.
035940      PERFORM SUBSTITUTE-ONE-FIELD.
035950      MOVE WK-SUBST-RESULT (1:30)      TO APL-OUTSTATION.
035960*
035970  SUBST-APL-DEVICE-TAG.
035972* Colonna 4 - DEVICE TAG (X(60)) - la colonna che piu' spesso
035974* contiene il tag standard per intero, unica o ripetuta piu'
035976* volte all'interno del valore.
035980      MOVE SPACE                       TO WK-SUBST-SRC.
035990      MOVE APL-DEVICE-TAG              TO WK-SUBST-SRC.
036000      PERFORM SUBSTITUTE-ONE-FIELD.
036010      MOVE WK-SUBST-RESULT (1:60)      TO APL-DEVICE-TAG.
036020*
036030  SUBST-APL-FUNCTION.
036032* Colonna 5 - FUNCTION (X(30)) - funzione strumento (es. AI, DO),
036034* raramente contiene il tag ma trattata come le altre per
036036* uniformita' col motore generico.
036040      MOVE SPACE                       TO WK-SUBST-SRC.
036050      MOVE APL-FUNCTION                TO WK-SUBST-SRC.
036060      PERFORM SUBSTITUTE-ONE-FIELD.
036070      MOVE WK-SUBST-RESULT (1:30)      TO APL-FUNCTION.
036080*
036090  SUBST-APL-POINT-DESCRIPTION.
036092* Colonna 6 - POINT DESCRIPTION (X(120)), la colonna piu' larga
036094* del tracciato.
036100      MOVE SPACE                       TO WK-SUBST-SRC.
036110      MOVE APL-POINT-DESCRIPTION       TO WK-SUBST-SRC.
036120      PERFORM SUBSTITUTE-ONE-FIELD.
036130      MOVE WK-SUBST-RESULT (1:120)     TO APL-POINT-DESCRIPTION.
036140*
036150  SUBST-APL-EBI-TAG.
036152* Colonna 7 - EBI TAG (X(30)) - tag lato supervisore EBI, spesso
036154* derivato dal tag standard con un prefisso di area aggiuntivo.
036160      MOVE SPACE                       TO WK-SUBST-SRC.
036170      MOVE APL-EBI-TAG                 TO WK-SUBST-SRC.
036180      PERFORM SUBSTITUTE-ONE-FIELD.
036190      MOVE WK-SUBST-RESULT (1:30)      TO APL-EBI-TAG.
036200*
036210  SUBST-APL-JACE-TAG.
036212* Colonna 8 - JACE TAG (X(30)) - tag lato controllore JACE,
036214* stessa logica di EBI TAG.
036220      MOVE SPACE                       TO WK-SUBST-SRC.
036230      MOVE APL-JACE-TAG                TO WK-SUBST-SRC.
036240      PERFORM SUBSTITUTE-ONE-FIELD.
036250      MOVE WK-SUBST-RESULT (1:30)      TO APL-JACE-TAG.
036260*
036270  SUBST-APL-STATE-CELLS.
036272* Colonne 9-25 - le 17 celle stato (RANGE LOW/STATE 0 ... STATE
036274* 32768), trattate in tabella con lo stesso motore generico usato
036276* per le colonne singole - vedi X70MCAT per l'elenco completo.
036280      PERFORM SUBST-ONE-STATE-CELL
036290         VARYING APL-STATE-IDX FROM 1 BY 1
036300         UNTIL APL-STATE-IDX > 17.
036310*
036320  SUBST-ONE-STATE-CELL.
036330      MOVE SPACE                       TO WK-SUBST-SRC.
036340      MOVE APL-STATE-CELL (APL-STATE-IDX)
036350                                       TO WK-SUBST-SRC.
036360      PERFORM SUBSTITUTE-ONE-FIELD.
036370      MOVE WK-SUBST-RESULT (1:20)
036380                                       TO APL-STATE-CELL
036390                                          (APL-STATE-IDX).
036400*
036410  SUBST-APL-CONTROL-LEVEL.
036411* Le colonne 26 (DELAY-TIMER-SEC) e 27 (HYSTERESIS) restano
036412* fuori da questo motore per costruzione - vedi banner di
036413* SUBSTITUTE-DEVICE-TAG-IN-ROW - percio' si riprende da qui con
036414* Colonna 28 - CONTROL LEVEL (X(20)) - livello di controllo
036415* impianto associato allo strumento.
036420      MOVE SPACE                       TO WK-SUBST-SRC.
036430      MOVE APL-CONTROL-LEVEL           TO WK-SUBST-SRC.
036440      PERFORM SUBSTITUTE-ONE-FIELD.
036450      MOVE WK-SUBST-RESULT (1:20)      TO APL-CONTROL-LEVEL.
036460*
036470  SUBST-APL-ELEC-SIGNATURE-TYPE.
036472* Colonna 29 - ELEC SIGNATURE TYPE (X(30)) - tipo di segnale
036474* elettrico dello strumento, testuale nel censimento corrente.
036480      MOVE SPACE                       TO WK-SUBST-SRC.
036490      MOVE APL-ELEC-SIGNATURE-TYPE     TO WK-SUBST-SRC.
036500      PERFORM SUBSTITUTE-ONE-FIELD.
036510      MOVE WK-SUBST-RESULT (1:30)      TO APL-ELEC-SIGNATURE-TYPE.
036520*
036530  SUBST-APL-UNIT.
036532* Colonna 30 - UNIT (X(15)) - unita' di misura della SETTING
036534* numerica di colonna 31 (quest'ultima esclusa dalla sostituzione).
036540      MOVE SPACE                       TO WK-SUBST-SRC.
036550      MOVE APL-UNIT                    TO WK-SUBST-SRC.
036560      PERFORM SUBSTITUTE-ONE-FIELD.
036570      MOVE WK-SUBST-RESULT (1:15)      TO APL-UNIT.
036580*
036590  SUBST-APL-CONTROLLER-ALARM-TAG.
036592* Colonna 32 - CONTROLLER ALARM TAG (X(60)) - la colonna SETTING
036594* (31) e' numerica e non passa mai da questo motore, vedi banner
036596* di SUBSTITUTE-DEVICE-TAG-IN-ROW.
036600      MOVE SPACE                       TO WK-SUBST-SRC.
036610      MOVE APL-CONTROLLER-ALARM-TAG    TO WK-SUBST-SRC.
036620      PERFORM SUBSTITUTE-ONE-FIELD.
036630      MOVE WK-SUBST-RESULT (1:60)      TO APL-CONTROLLER-ALARM-TAG.
036640*
036650  SUBST-APL-ALARM-TYPE.
036652* Colonna 33 - ALARM TYPE (X(30)) - tipo di allarme associato al
036654* CONTROLLER ALARM TAG di colonna 32.
036660      MOVE SPACE                       TO WK-SUBST-SRC.
036670      MOVE APL-ALARM-TYPE              TO WK-SUBST-SRC.
036680      PERFORM SUBSTITUTE-ONE-FIELD.
036690      MOVE WK-SUBST-RESULT (1:30)      TO APL-ALARM-TYPE.
036700*
036710  SUBST-APL-RESET.
036712* Colonna 34 - RESET (X(10)) - modalita' di rientro dell'allarme.
036720      MOVE SPACE                       TO WK-SUBST-SRC.
036730      MOVE APL-RESET                   TO WK-SUBST-SRC.
036740      PERFORM SUBSTITUTE-ONE-FIELD.
036750      MOVE WK-SUBST-RESULT (1:10)      TO APL-RESET.
036760*
036770  SUBST-APL-REMARKS.
036772* Colonna 35 - REMARKS (X(120)), ultima colonna numerata del
036774* tracciato e ultima sostituita; il FILLER PIC X(18) che segue
036775* in APL-CATALOG-ROW e' solo padding di record, non una colonna.
036780      MOVE SPACE                       TO WK-SUBST-SRC.
036790      MOVE APL-REMARKS                 TO WK-SUBST-SRC.
036800      PERFORM SUBSTITUTE-ONE-FIELD.
036810      MOVE WK-SUBST-RESULT (1:120)     TO APL-REMARKS.
036820*
036830  SUBSTITUTE-ONE-FIELD.
036840* Motore generico di sostituzione sottostringa - opera su
036850* WK-SUBST-SRC (gia' valorizzato e spaziato a 120) usando
036860* WK-SUBST-SEARCH/-LEN e WK-SUBST-REPL/-LEN calcolati una sola
036870* volta per riga in COMPUTE-SEARCH-AND-REPL-LEN. Il risultato,
036880* eventualmente piu' lungo o piu' corto dell'originale, viene
036890* reso in WK-SUBST-RESULT e troncato dal chiamante alla
036900* larghezza fissa della colonna di destinazione.
036910      MOVE SPACE                       TO WK-TRIM-BUFFER.
036920      MOVE WK-SUBST-SRC                TO WK-TRIM-BUFFER.
036930      PERFORM COMPUTE-TRIM-LENGTH.
036940      MOVE WK-TRIM-LEN                 TO WK-SUBST-SRC-LEN.
036950
036960      MOVE SPACE                       TO WK-SUBST-RESULT.
036970      MOVE 1                           TO WK-SUBST-RESULT-POS.
036980      MOVE 1                           TO WK-SUBST-SRC-POS.
036990
037000      IF WK-SUBST-SRC-LEN > ZERO
037010         PERFORM SCAN-ONE-SUBST-POSITION
037020            UNTIL WK-SUBST-SRC-POS > WK-SUBST-SRC-LEN
037030      END-IF.
037040*
037050  SCAN-ONE-SUBST-POSITION.
037052* Una posizione alla volta: se da qui parte un'occorrenza esatta
037054* del tag standard cercato, la STRING accoda il rimpiazzo (tag di
037056* sito, di lunghezza qualunque) e il cursore sorgente avanza di
037058* tutta la lunghezza del tag cercato; altrimenti si accoda un solo
037059* carattere e si avanza di uno.
037060      IF WK-SUBST-SRC-POS + WK-SUBST-SEARCH-LEN - 1
037070                                    <= WK-SUBST-SRC-LEN
037080         AND WK-SUBST-SRC (WK-SUBST-SRC-POS : WK-SUBST-SEARCH-LEN)
037090               = WK-SUBST-SEARCH (1 : WK-SUBST-SEARCH-LEN)
037100         IF WK-SUBST-REPL-LEN > ZERO
037110            STRING WK-SUBST-REPL (1 : WK-SUBST-REPL-LEN)
037120                                       DELIMITED BY SIZE
037130              INTO WK-SUBST-RESULT
037140              WITH POINTER WK-SUBST-RESULT-POS
037150         END-IF
037160         ADD WK-SUBST-SEARCH-LEN       TO WK-SUBST-SRC-POS
037170      ELSE
037180         STRING WK-SUBST-SRC (WK-SUBST-SRC-POS : 1)
037190                                       DELIMITED BY SIZE
037200           INTO WK-SUBST-RESULT
037210           WITH POINTER WK-SUBST-RESULT-POS
037220         ADD 1                         TO WK-SUBST-SRC-POS
037230      END-IF.
037240*
037260  COMPUTE-SEARCH-AND-REPL-LEN.
037262* Calcolato una sola volta per riga DVL (non per colonna) - il
037264* tag cercato (standard) e il rimpiazzo (tag di sito) sono gli
037266* stessi per tutte le 33 colonne sostituite di quella riga.
037270      MOVE SPACE                       TO WK-TRIM-BUFFER.
037280      MOVE WK-SUBST-SEARCH             TO WK-TRIM-BUFFER.
037290      PERFORM COMPUTE-TRIM-LENGTH.
037300      MOVE WK-TRIM-LEN                 TO WK-SUBST-SEARCH-LEN.
037310
037320      MOVE SPACE                       TO WK-SUBST-REPL.
037330      MOVE DVL-DEVICE-TAG              TO WK-SUBST-REPL.
037340      MOVE SPACE                       TO WK-TRIM-BUFFER.
037350      MOVE WK-SUBST-REPL               TO WK-TRIM-BUFFER.
037360      PERFORM COMPUTE-TRIM-LENGTH.
037370      MOVE WK-TRIM-LEN                 TO WK-SUBST-REPL-LEN.
037380*
037390  COMPUTE-TRIM-LENGTH.
037400* Scansione a ritroso di WK-TRIM-BUFFER - restituisce in
037410* WK-TRIM-LEN la posizione dell'ultimo carattere non spazio
037420* (zero se tutto spazi). Nessuna FUNCTION disponibile in questo
037430* dialetto per un TRIM diretto.
037440      MOVE 120                         TO WK-TRIM-LEN.
037450      PERFORM STEP-BACK-ONE-CHAR
037460         VARYING WK-TRIM-LEN FROM 120 BY -1
037470         UNTIL WK-TRIM-LEN = ZERO
037480            OR WK-TRIM-BUFFER (WK-TRIM-LEN : 1) NOT = SPACE.
037490*
037495* Corpo del ciclo VARYING vuoto per costruzione - tutta la logica
037496* di uscita anticipata sta nella clausola UNTIL del PERFORM
037497* chiamante; il paragrafo esiste solo perche' il verbo PERFORM
037498* VARYING richiede un nome di paragrafo da eseguire.
037500  STEP-BACK-ONE-CHAR.
037510      CONTINUE.
037520*
037530  CLOSE-ALL-FILES.
037532* APLCAT e' gia' stato chiuso in LOAD-CATALOG-TABLE non appena
037534* interamente caricato in tabella - qui restano solo DVLIN (se
037536* aperto con successo) e APLOUT, che e' sempre aperto a questo
037538* punto della procedura.
037540      IF WK-DVLIN-USABLE
037550         CLOSE DVLIN
037560      END-IF.
037570      CLOSE APLOUT.
037580*
037590  SHOW-RUN-STATISTICS.
037591* Riepilogo a video di fine batch - quattro contatori indipendenti
037592* (non derivabili l'uno dall'altro): righe lette dal DVL, righe di
037593* catalogo abbinate, righe eleggibili senza riscontro nel catalogo
037594* e righe effettivamente scritte in uscita. Le forme numeriche
037595* COMP sono ridefinite in alfanumerico prima della DISPLAY, che
037596* non accetta un edit-mask per un COMP puro su questo compilatore.
037600      MOVE WK-DVL-ROW-CTR              TO WK-DVL-ROW-CTR-N.
037610      MOVE WK-MATCH-CTR                TO WK-MATCH-CTR-N.
037620      MOVE WK-OUTPUT-ROW-CTR           TO WK-OUTPUT-ROW-CTR-N.
037625      MOVE WK-NO-MATCH-CTR             TO WK-NO-MATCH-CTR-N.
037630      DISPLAY ' ***** X70D001 - RIEPILOGO ELABORAZIONE *****'.
037640      DISPLAY '* RIGHE DVL LETTE:      ' WK-DVL-ROW-CTR-X.
037650      DISPLAY '* RIGHE CATALOGO TROVATE: ' WK-MATCH-CTR-X.
037655      DISPLAY '* RIGHE SENZA RISCONTRO:  ' WK-NO-MATCH-CTR-X.
037660      DISPLAY '* RIGHE SCRITTE IN USCITA: ' WK-OUTPUT-ROW-CTR-X.
037670      DISPLAY ' **********************************************'.
037680*
037690  RAISE-CALL-ERROR.
037700* Non dovrebbe mai verificarsi a run-time normale - X70D002 e'
037710* linkeditato statico nello stesso load module. Si prosegue
037712* comunque con tag standard a spazio anziche' abortire il run
037714* intero per una singola riga DVL non risolvibile.
037720      DISPLAY 'X70D001 - CALL A ' PGM-X70D002 ' FALLITA'.
037730      MOVE SPACE                       TO DVM-STANDARD-DEVICE-TAG.
