000100* **++ Area record ingresso elenco strumenti (DVL Floormanager)
000200*----------------------------------------------------------------
000300* Riga del foglio "Floormanager" del workbook DVL, appiattita su
000400* file line-sequential per l'elaborazione batch. Il foglio
000500* originale porta molte altre colonne non lette dal batch: qui
000600* si riportano solo le due colonne che il programma consulta.
000700*----------------------------------------------------------------
000800 01 DVL-INPUT-ROW.
000900   03 DVL-DEVICE-TAG              PIC X(60).
001000   03 DVL-POINT-DESCRIPTION       PIC X(120).
001100   03 FILLER                      PIC X(20).
