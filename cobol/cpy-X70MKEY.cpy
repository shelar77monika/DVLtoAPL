000100* **++ Tabella parole chiave descrizione punto (stadio 2 lookup)
000200*----------------------------------------------------------------
000300* Ordered (type-prefix, keyword) pairs, grouped by type in the
000400* order the device-type table lists them and, within a type, in
000500* the order the more specific keyword must be tried before a
000600* shorter one that could also match (e.g. TT's "Chilled Water -
000700* Supply Temperature" ahead of any bare "Chilled Water" entry).
000800* Preserve this order exactly - do not alphabetise, do not
000900* collapse duplicates across types.
001000*----------------------------------------------------------------
001100 01 KEY-TABLE-AREA.
001200   03 KEY-TB.
001300*    -- TT --
001400     05 FILLER.
001500       07 FILLER PIC X(05) VALUE 'TT'.
001600       07 FILLER PIC X(60) VALUE 'Potable Water - Temperature'.
001700     05 FILLER.
001800       07 FILLER PIC X(05) VALUE 'TT'.
001900       07 FILLER PIC X(60) VALUE 'Potable  Hot Water'.
002000     05 FILLER.
002100       07 FILLER PIC X(05) VALUE 'TT'.
002200       07 FILLER PIC X(60) VALUE 'Non Potable Water'.
002300     05 FILLER.
002400       07 FILLER PIC X(05) VALUE 'TT'.
002500       07 FILLER PIC X(60) VALUE
002600               'Chilled Water - Supply Temperature'.
002700     05 FILLER.
002800       07 FILLER PIC X(05) VALUE 'TT'.
002900       07 FILLER PIC X(60) VALUE
003000               'Chilled Water - Return Temperature'.
003100     05 FILLER.
003200       07 FILLER PIC X(05) VALUE 'TT'.
003300       07 FILLER PIC X(60) VALUE 'Supply Air'.
003400     05 FILLER.
003500       07 FILLER PIC X(05) VALUE 'TT'.
003600       07 FILLER PIC X(60) VALUE 'Return Air'.
003700*    -- FT --
003800     05 FILLER.
003900       07 FILLER PIC X(05) VALUE 'FT'.
004000       07 FILLER PIC X(60) VALUE 'Chilled Water'.
004100     05 FILLER.
004200       07 FILLER PIC X(05) VALUE 'FT'.
004300       07 FILLER PIC X(60) VALUE 'Hot Water'.
004400     05 FILLER.
004500       07 FILLER PIC X(05) VALUE 'FT'.
004600       07 FILLER PIC X(60) VALUE 'Supply Air Flow'.
004700     05 FILLER.
004800       07 FILLER PIC X(05) VALUE 'FT'.
004900       07 FILLER PIC X(60) VALUE 'Return Air Flow'.
005000     05 FILLER.
005100       07 FILLER PIC X(05) VALUE 'FT'.
005200       07 FILLER PIC X(60) VALUE 'Potable Water'.
005300     05 FILLER.
005400       07 FILLER PIC X(05) VALUE 'FT'.
005500       07 FILLER PIC X(60) VALUE 'Compressed Air'.
005600     05 FILLER.
005700       07 FILLER PIC X(05) VALUE 'FT'.
005800       07 FILLER PIC X(60) VALUE 'Carbon Dioxide Gas'.
005900     05 FILLER.
006000       07 FILLER PIC X(05) VALUE 'FT'.
006100       07 FILLER PIC X(60) VALUE 'Nitrogen Gas'.
006200     05 FILLER.
006300       07 FILLER PIC X(05) VALUE 'FT'.
006400       07 FILLER PIC X(60) VALUE 'Demi Water'.
006500*    -- MT --
006600     05 FILLER.
006700       07 FILLER PIC X(05) VALUE 'MT'.
006800       07 FILLER PIC X(60) VALUE 'Supply Air Humidity'.
006900     05 FILLER.
007000       07 FILLER PIC X(05) VALUE 'MT'.
007100       07 FILLER PIC X(60) VALUE 'Humidity'.
007200     05 FILLER.
007300       07 FILLER PIC X(05) VALUE 'MT'.
007400       07 FILLER PIC X(60) VALUE
007500               'Chilled Water Valve - Controller'.
007600     05 FILLER.
007700       07 FILLER PIC X(05) VALUE 'MT'.
007800       07 FILLER PIC X(60) VALUE 'Compressed Air - Dewpoint'.
007900     05 FILLER.
008000       07 FILLER PIC X(05) VALUE 'MT'.
008100       07 FILLER PIC X(60) VALUE 'Compressed Air'.
008200*    -- PT --
008300     05 FILLER.
008400       07 FILLER PIC X(05) VALUE 'PT'.
008500       07 FILLER PIC X(60) VALUE
008600               'Non Potable Water - Pressure'.
008700     05 FILLER.
008800       07 FILLER PIC X(05) VALUE 'PT'.
008900       07 FILLER PIC X(60) VALUE 'Compressed Air - Pressure'.
009000     05 FILLER.
009100       07 FILLER PIC X(05) VALUE 'PT'.
009200       07 FILLER PIC X(60) VALUE
009300               'Carbon Dioxide Gas - Pressure'.
009400     05 FILLER.
009500       07 FILLER PIC X(05) VALUE 'PT'.
009600       07 FILLER PIC X(60) VALUE 'Nitrogen Gas - Pressure'.
009700     05 FILLER.
009800       07 FILLER PIC X(05) VALUE 'PT'.
009900       07 FILLER PIC X(60) VALUE
010000               'Demi Water - Inlet Pressure'.
010100     05 FILLER.
010200       07 FILLER PIC X(05) VALUE 'PT'.
010300       07 FILLER PIC X(60) VALUE
010400               'Demi Water - Outlet Pressure'.
010500     05 FILLER.
010600       07 FILLER PIC X(05) VALUE 'PT'.
010700       07 FILLER PIC X(60) VALUE
010800               'Demi Water - Return Pressure'.
010900     05 FILLER.
011000       07 FILLER PIC X(05) VALUE 'PT'.
011100       07 FILLER PIC X(60) VALUE 'Pressure'.
011200*    -- ACU --
011300     05 FILLER.
011400       07 FILLER PIC X(05) VALUE 'ACU'.
011500       07 FILLER PIC X(60) VALUE 'Fan Speed'.
011600     05 FILLER.
011700       07 FILLER PIC X(05) VALUE 'ACU'.
011800       07 FILLER PIC X(60) VALUE 'Fan Coil Unit Control'.
011900*    -- XC --
012000     05 FILLER.
012100       07 FILLER PIC X(05) VALUE 'XC'.
012200       07 FILLER PIC X(60) VALUE 'Exhaust Fan'.
012300*    -- QIT --
012400     05 FILLER.
012500       07 FILLER PIC X(05) VALUE 'QIT'.
012600       07 FILLER PIC X(60) VALUE 'Energy Meter'.
012700*    -- UPS --
012800     05 FILLER.
012900       07 FILLER PIC X(05) VALUE 'UPS'.
013000       07 FILLER PIC X(60) VALUE 'UPS'.
013100*    -- VAV --
013200     05 FILLER.
013300       07 FILLER PIC X(05) VALUE 'VAV'.
013400       07 FILLER PIC X(60) VALUE 'Return Air Flow Control'.
013500     05 FILLER.
013600       07 FILLER PIC X(05) VALUE 'VAV'.
013700       07 FILLER PIC X(60) VALUE 'Supply Air Flow Control'.
013800     05 FILLER.
013900       07 FILLER PIC X(05) VALUE 'VAV'.
014000       07 FILLER PIC X(60) VALUE 'Fume hood'.
014100     05 FILLER.
014200       07 FILLER PIC X(05) VALUE 'VAV'.
014300       07 FILLER PIC X(60) VALUE 'Air Flow Control'.
014400*    -- TC --
014500     05 FILLER.
014600       07 FILLER PIC X(05) VALUE 'TC'.
014700       07 FILLER PIC X(60) VALUE 'Room Controller'.
014800*    -- XT --
014900     05 FILLER.
015000       07 FILLER PIC X(05) VALUE 'XT'.
015100       07 FILLER PIC X(60) VALUE 'Occupied'.
015200     05 FILLER.
015300       07 FILLER PIC X(05) VALUE 'XT'.
015400       07 FILLER PIC X(60) VALUE 'CO2 Concentration'.
015500*    -- XA --
015600     05 FILLER.
015700       07 FILLER PIC X(05) VALUE 'XA'.
015800       07 FILLER PIC X(60) VALUE 'Thermal Fault Signal'.
015900     05 FILLER.
016000       07 FILLER PIC X(05) VALUE 'XA'.
016100       07 FILLER PIC X(60) VALUE
016200               'Surge Voltage Arrester Signal'.
016300     05 FILLER.
016400       07 FILLER PIC X(05) VALUE 'XA'.
016500       07 FILLER PIC X(60) VALUE 'Common Fire Alarm'.
016600     05 FILLER.
016700       07 FILLER PIC X(05) VALUE 'XA'.
016800       07 FILLER PIC X(60) VALUE 'Circuit Breaker Tripped'.
016900     05 FILLER.
017000       07 FILLER PIC X(05) VALUE 'XA'.
017100       07 FILLER PIC X(60) VALUE 'Voltage Surge Arrestor'.
017200     05 FILLER.
017300       07 FILLER PIC X(05) VALUE 'XA'.
017400       07 FILLER PIC X(60) VALUE 'UPS Alarm'.
017500*    -- FCV --
017600     05 FILLER.
017700       07 FILLER PIC X(05) VALUE 'FCV'.
017800       07 FILLER PIC X(60) VALUE 'Reheater Valve Control'.
017900     05 FILLER.
018000       07 FILLER PIC X(05) VALUE 'FCV'.
018100       07 FILLER PIC X(60) VALUE 'Heating Valve Control'.
018200     05 FILLER.
018300       07 FILLER PIC X(05) VALUE 'FCV'.
018400       07 FILLER PIC X(60) VALUE 'Cooling Valve Control'.
018500     05 FILLER.
018600       07 FILLER PIC X(05) VALUE 'FCV'.
018700       07 FILLER PIC X(60) VALUE 'Chilled Water Valve'.
018800*    -- KS --
018900     05 FILLER.
019000       07 FILLER PIC X(05) VALUE 'KS'.
019100       07 FILLER PIC X(60) VALUE
019200               'Labs Day Extension Timer - Timer'.
019300*    -- XI --
019400     05 FILLER.
019500       07 FILLER PIC X(05) VALUE 'XI'.
019600       07 FILLER PIC X(60) VALUE
019700               'Labs Day Extension Timer - Indicator'.
019800*    -- PMP --
019900     05 FILLER.
020000       07 FILLER PIC X(05) VALUE 'PMP'.
020100       07 FILLER PIC X(60) VALUE
020200               'Chilled Water Circulation Pump'.
020300   03 FILLER REDEFINES KEY-TB.
020400     05 KEY-ENTRY OCCURS 54 TIMES
020500                  INDEXED BY KEY-IDX.
020600       10 KEY-TYPE-PREFIX  PIC X(05).
020700       10 KEY-KEYWORD      PIC X(60).
