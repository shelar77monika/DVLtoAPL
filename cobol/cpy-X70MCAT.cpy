000100* **++ Tabella catalogo in memoria (righe lette da APLCAT)
000200*----------------------------------------------------------------
000300* Il catalogo di riferimento viene caricato una sola volta in
000400* WORKING-STORAGE all'apertura del batch e poi riscandito per
000500* intero ad ogni riga DVL in ingresso (nessun indice, nessuna
000600* SORT - il file di catalogo e' tipicamente di poche centinaia
000700* di righe). Stesso identico layout colonna per colonna di
000800* APL-CATALOG-ROW (cpy-X70APLR), prefisso CAT- al posto di APL-
000900* per evitare collisione di nomi quando entrambe le copybook
001000* sono incluse nello stesso programma.
001100*----------------------------------------------------------------
001200 01 CAT-TABLE-AREA.
001300   03 CAT-TOTAL                    PIC 9(5) COMP VALUE ZERO.
001400   03 CAT-TB OCCURS 0 TO 2000 TIMES
001500                DEPENDING ON CAT-TOTAL
001600                INDEXED BY CAT-IDX.
001700     05 CAT-REV-NR                 PIC X(10).
001800     05 CAT-NR                     PIC X(10).
001900     05 CAT-OUTSTATION             PIC X(30).
002000     05 CAT-DEVICE-TAG             PIC X(60).
002100     05 CAT-FUNCTION               PIC X(30).
002200     05 CAT-POINT-DESCRIPTION      PIC X(120).
002300     05 CAT-EBI-TAG                PIC X(30).
002400     05 CAT-JACE-TAG               PIC X(30).
002500     05 CAT-STATE-GROUP.
002600       07 CAT-RANGE-LOW-STATE0     PIC X(20).
002700       07 CAT-RANGE-HIGH-STATE1    PIC X(20).
002800       07 CAT-STATE-2              PIC X(20).
002900       07 CAT-STATE-3              PIC X(20).
003000       07 CAT-STATE-4              PIC X(20).
003100       07 CAT-STATE-5              PIC X(20).
003200       07 CAT-STATE-6              PIC X(20).
003300       07 CAT-STATE-7              PIC X(20).
003400       07 CAT-STATE-8              PIC X(20).
003500       07 CAT-STATE-9              PIC X(20).
003600       07 CAT-STATE-16             PIC X(20).
003700       07 CAT-STATE-32             PIC X(20).
003800       07 CAT-STATE-64             PIC X(20).
003900       07 CAT-STATE-128            PIC X(20).
004000       07 CAT-STATE-8192           PIC X(20).
004100       07 CAT-STATE-16384          PIC X(20).
004200       07 CAT-STATE-32768          PIC X(20).
004300     05 CAT-STATE-TB REDEFINES CAT-STATE-GROUP.
004400       07 CAT-STATE-CELL OCCURS 17 TIMES
004500                         INDEXED BY CAT-STATE-IDX
004600                                    PIC X(20).
004700     05 CAT-DELAY-TIMER-SEC        PIC X(10).
004800     05 CAT-HYSTERESIS             PIC X(12).
004900     05 CAT-CONTROL-LEVEL          PIC X(20).
005000     05 CAT-ELEC-SIGNATURE-TYPE    PIC X(30).
005100     05 CAT-UNIT                   PIC X(15).
005200     05 CAT-SETTING                PIC X(15).
005300     05 CAT-CONTROLLER-ALARM-TAG   PIC X(60).
005400     05 CAT-ALARM-TYPE             PIC X(30).
005500     05 CAT-RESET                  PIC X(10).
005600     05 CAT-REMARKS                PIC X(120).
005700     05 FILLER                     PIC X(18).
