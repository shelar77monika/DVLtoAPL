000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.  X70D002.
000400  AUTHOR.      DE LUCA.
000500  INSTALLATION. UFF. ELABORAZIONE DATI - SETTORE IMPIANTI.
000600  DATE-WRITTEN. 22/08/1984.
000700  DATE-COMPILED.
000800  SECURITY.    NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X70D002
001100* **++ routine di determinazione tag standard J100-xx
001200*
001300* Data una riga DVL (tag strumento + descrizione punto), ricava
001400* il tag standard J100-xx corrispondente attraverso una ricerca
001500* a due stadi:
001600*   stadio 1 - tipo strumento, delegato a X70D003 (CALL)
001700*   stadio 2 - parola chiave della descrizione punto, in base al
001800*              tipo trovato allo stadio 1
001900*   chiave composita = TIPO + '-' + PAROLA CHIAVE
002000*   lookup finale sulla tabella TAG-TB per il tag standard
002100*
002200* Se un qualunque stadio non trova corrispondenza il campo
002300* relativo resta a spazio e la ricerca prosegue comunque fino al
002400* lookup finale (che a sua volta restituira' spazio se la
002500* chiave composita non e' censita).
002600*
002700* Le parole chiave e le descrizioni punto contengono spazi
002800* interni (es. "Non Potable Water") - la lunghezza utile va
002900* percio' calcolata a ritroso dalla coda del campo, MAI con
003000* INSPECT ... BEFORE INITIAL SPACE che si fermerebbe al primo
003100* spazio incontrato.
003200*----------------------------------------------------------------
003300* CHANGE LOG
003400*----------------------------------------------------------------
003500* 11/03/2011 DEL RQ11-0087 prima emissione.
003600* 04/05/2012 DEL RQ12-0119 aggiunta tabella parole chiave per i
003700*                          tipi ACU, XC, QIT, UPS.
003800* 22/09/2013 GBN RQ13-0512 aggiunti i tipi VAV, TC, XT, XA, FCV,
003900*                          KS, XI, PMP e relative parole chiave.
004000* 14/01/1999 DEL RQ99-0004 verifica compatibilita' anno 2000 -
004100*                          nessun campo data trattato da questo
004200*                          programma, nessuna modifica richiesta.
004300* 30/06/2015 GBN RQ15-0231 stadio 1 estratto in X70D003, questa
004400*                          routine lo richiama con CALL anziche'
004500*                          duplicare la tabella dei prefissi.
004600* 08/11/2018 PNZ RQ18-0334 corretta ortografia voce VAV "Air Flow
004700*                          Control" (era "Air FLow Contorl" nel
004800*                          censimento originario).
004900* 19/02/2019 PNZ RQ19-0061 sostituita INSPECT ... BEFORE INITIAL
005000*                          SPACE con scansione a ritroso per il
005100*                          calcolo lunghezza - troncava le parole
005200*                          chiave con spazi interni.
005300*----------------------------------------------------------------
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SOURCE-COMPUTER.    IBM-370.
005700  OBJECT-COMPUTER.    IBM-370.
005800  SPECIAL-NAMES.
005900      C01 IS TOP-OF-FORM
006000      CLASS TAG-CHAR-VALID IS 'A' THRU 'Z', 'a' THRU 'z',
006100                               '0' THRU '9', SPACE.
006200  INPUT-OUTPUT SECTION.
006300  FILE-CONTROL.
006400**
006500  DATA DIVISION.
006600  FILE SECTION.
006700**
006800  WORKING-STORAGE SECTION.
006850* Nome del proprio programma e nome della subroutine di stadio 1,
006870* tenuti letterali per il messaggio DISPLAY di RAISE-CALL-ERROR e
006880* per il CALL PGM-X70D003 - nessun CALL letterale in chiaro.
006900  01 WK-LITERALS.
007000    03 PGM-NAME                        PIC X(8) VALUE 'X70D002'.
007100    03 PGM-X70D003                     PIC X(8) VALUE 'X70D003'.
007150    03 FILLER                          PIC X(2).
007200*
007250* Contatori di scansione, tutti COMP: lunghezze utili di parola
007270* chiave/descrizione/tipo e posizione di confronto in corso.
007300  01 WK-COUNTERS.
007400    03 WK-DESC-LEN                     PIC 9(3)  COMP VALUE ZERO.
007500    03 WK-KW-LEN                       PIC 9(3)  COMP VALUE ZERO.
007600    03 WK-SCAN-POS                     PIC 9(3)  COMP VALUE ZERO.
007700    03 WK-LAST-POS                     PIC 9(3)  COMP VALUE ZERO.
007800    03 WK-TYPE-LEN                     PIC 9(3)  COMP VALUE ZERO.
007850    03 FILLER                          PIC X(1).
007900*
007920* Interruttore unico di riscontro, riusato dai tre stadi di
007940* ricerca (parola chiave, lookup finale) - sempre riarmato a
007960* WK-MATCH-NOT-FOUND prima di ogni nuova scansione.
008000  01 WK-SWITCHES.
008100    03 WK-MATCH-FOUND-SW               PIC X(1)  VALUE 'N'.
008200      88 WK-MATCH-FOUND                          VALUE 'Y'.
008300      88 WK-MATCH-NOT-FOUND                      VALUE 'N'.
008350    03 FILLER                          PIC X(1).
008400*
008420* Esiti intermedi dei due stadi (tipo strumento e parola chiave)
008440* e chiave composita che li concatena - REDEFINES sotto per
008460* poter estrarre il solo prefisso tipo dalla chiave gia' formata.
008500  01 WK-WORK-AREA.
008600    03 WK-DEVICE-TYPE                  PIC X(05) VALUE SPACE.
008700    03 WK-KEYWORD                      PIC X(60) VALUE SPACE.
008800    03 WK-COMPOSITE-KEY                PIC X(70) VALUE SPACE.
008900    03 FILLER REDEFINES WK-COMPOSITE-KEY.
009000      05 WK-COMPOSITE-KEY-TYPE         PIC X(05).
009100      05 FILLER                        PIC X(65).
009200*
009300* Area di lavoro condivisa per il calcolo lunghezza a ritroso -
009400* usata per qualunque campo alfanumerico di cui serva la
009500* lunghezza utile (spazi finali esclusi, spazi interni inclusi).
009600  01 WK-TRIM-AREA.
009700    03 WK-TRIM-BUFFER                  PIC X(120) VALUE SPACE.
009800    03 WK-TRIM-LEN                     PIC 9(3) COMP VALUE ZERO.
009850    03 FILLER                          PIC X(1).
009900*
009920* Tabella parole chiave per tipo (KEY-TB) e tabella di lookup
009940* tag standard (TAG-TB) - censimento impianto, non toccate da
009960* questo programma se non in lettura.
010000  COPY X70MKEY.
010100  COPY X70MTAG.
010200*
010300  LINKAGE SECTION.
010320* DVM-PARMS e' l'area di scambio col chiamante (riga DVL in
010340* ingresso, tag standard in uscita); DVU-PARMS e' l'area separata
010360* usata solo per il CALL interno a X70D003 (stadio 1).
010400  COPY X70MDVM.
010500  COPY X70MDVU.
010600*
010700  PROCEDURE DIVISION USING DVM-PARMS.
010800*
010900  X70D002-BEGIN.
010910* Paragrafo di ingresso unico: azzera gli esiti, esegue i due
010920* stadi di ricerca in sequenza, forma la chiave composita e fa
010930* il lookup finale - nessun ramo condizionale a questo livello,
010940* ogni stadio gestisce da solo il proprio esito "non trovato".
011000      MOVE SPACE                       TO DVM-STANDARD-DEVICE-TAG.
011100      MOVE SPACE                       TO WK-DEVICE-TYPE
011200                                          WK-KEYWORD
011300                                          WK-COMPOSITE-KEY.
011400
011500      PERFORM CLASSIFY-DEVICE-TYPE.
011600      PERFORM CLASSIFY-DESCRIPTION-KEYWORD
011650         THRU CLASSIFY-DESCRIPTION-KEYWORD-EXIT.
011700      PERFORM BUILD-COMPOSITE-KEY.
011800      PERFORM LOOKUP-STANDARD-TAG.
011900
012000      GOBACK.
012100*
012200  CLASSIFY-DEVICE-TYPE.
012300* Stadio 1 - delegato al programma condiviso X70D003.
012400      MOVE DVM-DEVICE-TAG              TO DVU-DEVICE-TAG.
012500      MOVE SPACE                       TO DVU-DEVICE-TYPE.
012600      CALL PGM-X70D003 USING DVU-PARMS
012700         ON EXCEPTION PERFORM RAISE-CALL-ERROR
012800      END-CALL.
012900      MOVE DVU-DEVICE-TYPE             TO WK-DEVICE-TYPE.
013000*
013100  CLASSIFY-DESCRIPTION-KEYWORD.
013200* Stadio 2 - scandisce KEY-TB nell'ordine dichiarato, restando
013300* nel sottoinsieme di righe il cui KEY-TYPE-PREFIX combacia col
013400* tipo trovato allo stadio 1; vince la prima parola chiave
013500* contenuta nella descrizione punto. Ciclo a base GO TO per
013510* uscire non appena trovato un riscontro, senza attraversare le
013520* righe residue della tabella KEY-TB.
013600      IF WK-DEVICE-TYPE = SPACE
013700         GO TO CLASSIFY-DESCRIPTION-KEYWORD-EXIT
013800      END-IF.
013900      SET WK-MATCH-NOT-FOUND           TO TRUE.
013910      SET KEY-IDX                      TO 1.
013920*
013930  CLASSIFY-DESCRIPTION-KEYWORD-010.
013935* Fine tabella senza riscontro: nessuna parola chiave del tipo
013937* trovato allo stadio 1 e' contenuta nella descrizione punto.
013940      IF KEY-IDX > 54
013950         GO TO CLASSIFY-DESCRIPTION-KEYWORD-EXIT
013960      END-IF.
013970
013980      PERFORM TEST-ONE-KEYWORD.
013990
014000      IF WK-MATCH-FOUND
014010         GO TO CLASSIFY-DESCRIPTION-KEYWORD-EXIT
014020      END-IF.
014030*
014040  CLASSIFY-DESCRIPTION-KEYWORD-020.
014045* Passa alla riga successiva di KEY-TB e ripete il confronto.
014050      ADD 1                            TO KEY-IDX.
014060      GO TO CLASSIFY-DESCRIPTION-KEYWORD-010.
014400*
014600  TEST-ONE-KEYWORD.
014650* Scarta subito le righe di KEY-TB il cui prefisso tipo non
014660* combacia col tipo strumento gia' trovato - non tutte le 54
014670* righe della tabella appartengono allo stesso tipo.
014700      IF KEY-TYPE-PREFIX (KEY-IDX) = WK-DEVICE-TYPE
014800         PERFORM SCAN-DESCRIPTION-FOR-KEYWORD
014900      END-IF.
015000*
015100  SCAN-DESCRIPTION-FOR-KEYWORD.
015200* Ricerca manuale di sottostringa - nessuna FUNCTION disponibile
015300* in questo dialetto.
015400      MOVE SPACE                       TO WK-TRIM-BUFFER.
015500      MOVE KEY-KEYWORD (KEY-IDX)       TO WK-TRIM-BUFFER.
015600      PERFORM COMPUTE-TRIM-LENGTH.
015700      MOVE WK-TRIM-LEN                 TO WK-KW-LEN.
015800
015900      MOVE SPACE                       TO WK-TRIM-BUFFER.
016000      MOVE DVM-POINT-DESCRIPTION       TO WK-TRIM-BUFFER.
016100      PERFORM COMPUTE-TRIM-LENGTH.
016200      MOVE WK-TRIM-LEN                 TO WK-DESC-LEN.
016300
016400      IF WK-KW-LEN > ZERO AND WK-DESC-LEN >= WK-KW-LEN
016500         COMPUTE WK-LAST-POS = WK-DESC-LEN - WK-KW-LEN + 1
016600         PERFORM COMPARE-KEYWORD-AT-POSITION
016700            VARYING WK-SCAN-POS FROM 1 BY 1
016800            UNTIL WK-SCAN-POS > WK-LAST-POS
016900               OR WK-MATCH-FOUND
017000      END-IF.
017100*
017150* Confronto di WK-KW-LEN caratteri a partire da WK-SCAN-POS,
017160* richiamato una volta per ogni posizione dal PERFORM VARYING
017170* di SCAN-DESCRIPTION-FOR-KEYWORD.
017200  COMPARE-KEYWORD-AT-POSITION.
017300      IF DVM-POINT-DESCRIPTION (WK-SCAN-POS : WK-KW-LEN)
017400                    = KEY-KEYWORD (KEY-IDX) (1 : WK-KW-LEN)
017500         SET WK-MATCH-FOUND            TO TRUE
017600         MOVE KEY-KEYWORD (KEY-IDX)    TO WK-KEYWORD
017700      END-IF.
017750*
017760  CLASSIFY-DESCRIPTION-KEYWORD-EXIT.
017765* Punto di raccolta comune del ciclo GO TO di stadio 2 -
017767* raggiunto da tipo non classificato, fine tabella o riscontro.
017770      EXIT.
017800*
017900  BUILD-COMPOSITE-KEY.
018000* Concatenazione letterale TIPO + '-' + PAROLA CHIAVE, anche
018100* quando uno dei due lati e' vuoto (dispositivo non classificato
018200* produce comunque la chiave '-').
018300      MOVE SPACE                       TO WK-TRIM-BUFFER.
018400      MOVE WK-DEVICE-TYPE              TO WK-TRIM-BUFFER.
018500      PERFORM COMPUTE-TRIM-LENGTH.
018600      MOVE WK-TRIM-LEN                 TO WK-TYPE-LEN.
018700
018800      MOVE SPACE                       TO WK-TRIM-BUFFER.
018900      MOVE WK-KEYWORD                  TO WK-TRIM-BUFFER.
019000      PERFORM COMPUTE-TRIM-LENGTH.
019100
019200      MOVE SPACE                       TO WK-COMPOSITE-KEY.
019300      IF WK-TYPE-LEN > ZERO
019400         IF WK-TRIM-LEN > ZERO
019500            STRING WK-DEVICE-TYPE (1 : WK-TYPE-LEN)
019600                                             DELIMITED BY SIZE
019700                   '-'                       DELIMITED BY SIZE
019800                   WK-KEYWORD (1 : WK-TRIM-LEN)
019900                                             DELIMITED BY SIZE
020000              INTO WK-COMPOSITE-KEY
020100         ELSE
020200            STRING WK-DEVICE-TYPE (1 : WK-TYPE-LEN)
020300                                             DELIMITED BY SIZE
021000                   '-'                       DELIMITED BY SIZE
021100              INTO WK-COMPOSITE-KEY
021200         END-IF
021300      ELSE
021400         IF WK-TRIM-LEN > ZERO
021500            STRING '-'                       DELIMITED BY SIZE
021600                   WK-KEYWORD (1 : WK-TRIM-LEN)
021700                                             DELIMITED BY SIZE
021800              INTO WK-COMPOSITE-KEY
021900         ELSE
022000            MOVE '-'                         TO WK-COMPOSITE-KEY
022100         END-IF
022200      END-IF.
022300*
022400  LOOKUP-STANDARD-TAG.
022500* Lookup finale - confronto di uguaglianza esatta (non
022600* sottostringa) sulla chiave composita completa.
022700      SET WK-MATCH-NOT-FOUND           TO TRUE
022800      PERFORM TEST-ONE-TAG-ENTRY
022900         VARYING TAG-IDX FROM 1 BY 1
023000         UNTIL TAG-IDX > 56
023100            OR WK-MATCH-FOUND.
023200*
023300  TEST-ONE-TAG-ENTRY.
023400      IF TAG-DEVICE-KEY (TAG-IDX) = WK-COMPOSITE-KEY
023500         SET WK-MATCH-FOUND            TO TRUE
023600         MOVE TAG-STANDARD-TAG (TAG-IDX)
023700                                       TO DVM-STANDARD-DEVICE-TAG
023800      END-IF.
023850* Paragrafo di test riusato dal PERFORM VARYING di
023870* LOOKUP-STANDARD-TAG - una chiamata per ogni riga di TAG-TB
023880* finche' non trova corrispondenza o esaurisce la tabella.
023900*
024000  COMPUTE-TRIM-LENGTH.
024100* Scansione a ritroso di WK-TRIM-BUFFER - restituisce in
024200* WK-TRIM-LEN la posizione dell'ultimo carattere non spazio
024300* (zero se il campo e' tutto spazi). Non tocca gli spazi
024400* interni al valore, a differenza di INSPECT ... BEFORE
024500* INITIAL SPACE.
024600      MOVE 120                         TO WK-TRIM-LEN.
024700      PERFORM STEP-BACK-ONE-CHAR
024800         VARYING WK-TRIM-LEN FROM 120 BY -1
024900         UNTIL WK-TRIM-LEN = ZERO
025000            OR WK-TRIM-BUFFER (WK-TRIM-LEN : 1) NOT = SPACE.
025100*
025150* Corpo vuoto: tutto il lavoro del passo a ritroso e' nella
025160* clausola VARYING/UNTIL di COMPUTE-TRIM-LENGTH, questo
025170* paragrafo esiste solo perche' il PERFORM VARYING lo richiede.
025200  STEP-BACK-ONE-CHAR.
025300      CONTINUE.
025400*
025450* Esito non atteso a run-time normale, riportato a video e non
025460* interrotto - il chiamante ricevera' semplicemente tipo spazio.
025500  RAISE-CALL-ERROR.
025600* Non dovrebbe mai verificarsi a run-time normale - X70D003 e'
025700* linkeditato statico nello stesso load module.
025800      DISPLAY 'X70D002 - CALL A ' PGM-X70D003 ' FALLITA'.
025900      MOVE SPACE                       TO WK-DEVICE-TYPE.
