000100* **++ Area record catalogo/uscita Alarm Parameter List (APL)
000200*----------------------------------------------------------------
000300* Shape of one row of the reference catalogue sheet (sheet index
000400* 1 of the reference workbook) and, unchanged, of every row
000500* appended to the output "J270-06-demo" sheet. Every column is
000600* copied through verbatim except that STANDARD-DEVICE-TAG text
000700* is substituted with the input row's DEVICE-TAG (see X70D001
000800* paragraph SUBSTITUTE-DEVICE-TAG-IN-ROW).
000900*
001000* DELAY-TIMER-SEC / HYSTERESIS / SETTING look numeric on the
001100* source spreadsheet but are never computed on anywhere in this
001200* program, so they are carried as generous alphanumeric payload
001300* fields rather than PICTURE 9 - no test data on hand proves a
001400* tighter numeric picture is ever required, and a plain X move
001500* is cheaper than risking a SIZE ERROR on a stray non-numeric
001600* cell coming out of the spreadsheet export.
001700*----------------------------------------------------------------
001800 01 APL-CATALOG-ROW.
001900   03 APL-REV-NR                  PIC X(10).
002000   03 APL-NR                      PIC X(10).
002100   03 APL-OUTSTATION              PIC X(30).
002200   03 APL-DEVICE-TAG              PIC X(60).
002300   03 APL-FUNCTION                PIC X(30).
002400   03 APL-POINT-DESCRIPTION       PIC X(120).
002500   03 APL-EBI-TAG                 PIC X(30).
002600   03 APL-JACE-TAG                PIC X(30).
002700*  Range/discrete-state block: 17 uniform PIC X(20) columns,
002800*  redefined below as a table so the substitution loop can walk
002900*  them without 17 separate paragraph calls.
003000   03 APL-STATE-GROUP.
003100     05 APL-RANGE-LOW-STATE0      PIC X(20).
003200     05 APL-RANGE-HIGH-STATE1     PIC X(20).
003300     05 APL-STATE-2               PIC X(20).
003400     05 APL-STATE-3               PIC X(20).
003500     05 APL-STATE-4               PIC X(20).
003600     05 APL-STATE-5               PIC X(20).
003700     05 APL-STATE-6               PIC X(20).
003800     05 APL-STATE-7               PIC X(20).
003900     05 APL-STATE-8               PIC X(20).
004000     05 APL-STATE-9               PIC X(20).
004100     05 APL-STATE-16              PIC X(20).
004200     05 APL-STATE-32              PIC X(20).
004300     05 APL-STATE-64              PIC X(20).
004400     05 APL-STATE-128             PIC X(20).
004500     05 APL-STATE-8192            PIC X(20).
004600     05 APL-STATE-16384           PIC X(20).
004700     05 APL-STATE-32768           PIC X(20).
004800   03 APL-STATE-TB REDEFINES APL-STATE-GROUP.
004900     05 APL-STATE-CELL OCCURS 17 TIMES
005000                       INDEXED BY APL-STATE-IDX
005100                                  PIC X(20).
005200   03 APL-DELAY-TIMER-SEC         PIC X(10).
005300   03 APL-HYSTERESIS              PIC X(12).
005400   03 APL-CONTROL-LEVEL           PIC X(20).
005500   03 APL-ELEC-SIGNATURE-TYPE     PIC X(30).
005600   03 APL-UNIT                    PIC X(15).
005700   03 APL-SETTING                 PIC X(15).
005800   03 APL-CONTROLLER-ALARM-TAG    PIC X(60).
005900   03 APL-ALARM-TYPE              PIC X(30).
006000   03 APL-RESET                   PIC X(10).
006100   03 APL-REMARKS                 PIC X(120).
006200   03 FILLER                      PIC X(18).
