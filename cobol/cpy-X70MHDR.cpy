000100* **++ Area intestazione foglio uscita J270-06-demo
000200*----------------------------------------------------------------
000300* Fixed 35-column header row written once to APLOUT ahead of the
000400* matched rows, in the same column order as APL-CATALOG-ROW.
000500* Column-bold styling on the original spreadsheet header is a
000600* presentation concern, out of scope for a line-sequential file.
000700*----------------------------------------------------------------
000800 01 APL-HEADER-ROW.
000900   03 APL-HDR-REV-NR                  PIC X(10) VALUE 'REV-NR'.
001000   03 APL-HDR-NR                      PIC X(10) VALUE 'NR'.
001100   03 APL-HDR-OUTSTATION              PIC X(30) VALUE
001200          'OUTSTATION'.
001300   03 APL-HDR-DEVICE-TAG              PIC X(60) VALUE
001400          'DEVICE TAG'.
001500   03 APL-HDR-FUNCTION                PIC X(30) VALUE 'FUNCTION'.
001600   03 APL-HDR-POINT-DESCRIPTION       PIC X(120) VALUE
001700          'POINT DESCRIPTION'.
001800   03 APL-HDR-EBI-TAG                 PIC X(30) VALUE 'EBI TAG'.
001900   03 APL-HDR-JACE-TAG                PIC X(30) VALUE 'JACE TAG'.
002000   03 APL-HDR-RANGE-LOW-STATE0        PIC X(20) VALUE
002100          'RANGE LOW/STATE 0'.
002200   03 APL-HDR-RANGE-HIGH-STATE1       PIC X(20) VALUE
002300          'RANGE HIGH/STATE 1'.
002400   03 APL-HDR-STATE-2                 PIC X(20) VALUE 'STATE 2'.
002500   03 APL-HDR-STATE-3                 PIC X(20) VALUE 'STATE 3'.
002600   03 APL-HDR-STATE-4                 PIC X(20) VALUE 'STATE 4'.
002700   03 APL-HDR-STATE-5                 PIC X(20) VALUE 'STATE 5'.
002800   03 APL-HDR-STATE-6                 PIC X(20) VALUE 'STATE 6'.
002900   03 APL-HDR-STATE-7                 PIC X(20) VALUE 'STATE 7'.
003000   03 APL-HDR-STATE-8                 PIC X(20) VALUE 'STATE 8'.
003100   03 APL-HDR-STATE-9                 PIC X(20) VALUE 'STATE 9'.
003200   03 APL-HDR-STATE-16                PIC X(20) VALUE 'STATE 16'.
003300   03 APL-HDR-STATE-32                PIC X(20) VALUE 'STATE 32'.
003400   03 APL-HDR-STATE-64                PIC X(20) VALUE 'STATE 64'.
003500   03 APL-HDR-STATE-128               PIC X(20) VALUE
003600          'STATE 128'.
003700   03 APL-HDR-STATE-8192              PIC X(20) VALUE
003800          'STATE 8192'.
003900   03 APL-HDR-STATE-16384             PIC X(20) VALUE
004000          'STATE 16384'.
004100   03 APL-HDR-STATE-32768             PIC X(20) VALUE
004200          'STATE 32768'.
004300   03 APL-HDR-DELAY-TIMER-SEC         PIC X(10) VALUE
004400          'DELAY SEC'.
004500   03 APL-HDR-HYSTERESIS              PIC X(12) VALUE
004600          'HYSTERESIS'.
004700   03 APL-HDR-CONTROL-LEVEL           PIC X(20) VALUE
004800          'CONTROL LEVEL'.
004900   03 APL-HDR-ELEC-SIGNATURE-TYPE     PIC X(30) VALUE
005000          'ELEC SIGNATURE TYPE'.
005100   03 APL-HDR-UNIT                    PIC X(15) VALUE 'UNIT'.
005200   03 APL-HDR-SETTING                 PIC X(15) VALUE 'SETTING'.
005300   03 APL-HDR-CONTROLLER-ALARM-TAG    PIC X(60) VALUE
005400          'CONTROLLER ALARM TAG'.
005500   03 APL-HDR-ALARM-TYPE              PIC X(30) VALUE
005600          'ALARM TYPE'.
005700   03 APL-HDR-RESET                   PIC X(10) VALUE 'RESET'.
005800   03 APL-HDR-REMARKS                 PIC X(120) VALUE
005900          'REMARKS'.
006000   03 FILLER                          PIC X(18) VALUE SPACE.
