000100* **++ Tabella chiave composita -> tag standard (lookup finale)
000200*----------------------------------------------------------------
000300* DEVICE-KEY = DEVICE-TYPE + '-' + KEYWORD, literally
000400* concatenated even when either side is empty (an unmatched
000500* device yields the key '-'). Union of every entry the mapper
000600* module ever carried, including the unreachable XCV row - kept
000700* here verbatim for fidelity even though no Stage 1 prefix can
000800* ever produce a DEVICE-TYPE of "XCV" to reach it.
000900*----------------------------------------------------------------
001000 01 TAG-TABLE-AREA.
001100   03 TAG-TB.
001200     05 FILLER.
001300       07 FILLER PIC X(70) VALUE
001400          'TT-Potable Water - Temperature'.
001500       07 FILLER PIC X(30) VALUE 'J100-06-2TT-001'.
001600     05 FILLER.
001700       07 FILLER PIC X(70) VALUE 'TT-Potable  Hot Water'.
001800       07 FILLER PIC X(30) VALUE 'J100-06-2TT-002'.
001900     05 FILLER.
002000       07 FILLER PIC X(70) VALUE 'TT-Non Potable Water'.
002100       07 FILLER PIC X(30) VALUE 'J130-06-2TT-001'.
002200     05 FILLER.
002300       07 FILLER PIC X(70) VALUE
002400          'TT-Chilled Water - Supply Temperature'.
002500       07 FILLER PIC X(30) VALUE 'J460-01-2TT-612'.
002600     05 FILLER.
002700       07 FILLER PIC X(70) VALUE
002800          'TT-Chilled Water - Return Temperature'.
002900       07 FILLER PIC X(30) VALUE 'J460-01-2TT-613'.
003000     05 FILLER.
003100       07 FILLER PIC X(70) VALUE 'TT-Supply Air'.
003200       07 FILLER PIC X(30) VALUE 'J460-01-2TT-614'.
003300     05 FILLER.
003400       07 FILLER PIC X(70) VALUE 'TT-Return Air'.
003500       07 FILLER PIC X(30) VALUE 'J460-01-2TT-616'.
003600     05 FILLER.
003700       07 FILLER PIC X(70) VALUE 'FT-Chilled Water'.
003800       07 FILLER PIC X(30) VALUE 'J460-01-2FT-601'.
003900     05 FILLER.
004000       07 FILLER PIC X(70) VALUE 'FT-Hot Water'.
004100       07 FILLER PIC X(30) VALUE 'J460-01-2FT-602'.
004200     05 FILLER.
004300       07 FILLER PIC X(70) VALUE 'FT-Supply Air Flow'.
004400       07 FILLER PIC X(30) VALUE 'J460-01-2FT-603'.
004500     05 FILLER.
004600       07 FILLER PIC X(70) VALUE 'FT-Return Air Flow'.
004700       07 FILLER PIC X(30) VALUE 'J460-01-2FT-604'.
004800     05 FILLER.
004900       07 FILLER PIC X(70) VALUE 'FT-Potable Water'.
005000       07 FILLER PIC X(30) VALUE 'J100-06-2FT-001'.
005100     05 FILLER.
005200       07 FILLER PIC X(70) VALUE 'FT-Non Potable Water'.
005300       07 FILLER PIC X(30) VALUE 'J130-06-2FT-001'.
005400     05 FILLER.
005500       07 FILLER PIC X(70) VALUE 'FT-Compressed Air'.
005600       07 FILLER PIC X(30) VALUE 'J305-06-2FT-001'.
005700     05 FILLER.
005800       07 FILLER PIC X(70) VALUE 'FT-Carbon Dioxide Gas'.
005900       07 FILLER PIC X(30) VALUE 'J305-06-2FT-001'.
006000     05 FILLER.
006100       07 FILLER PIC X(70) VALUE 'FT-Nitrogen Gas'.
006200       07 FILLER PIC X(30) VALUE 'J330-06-2FT-001'.
006300     05 FILLER.
006400       07 FILLER PIC X(70) VALUE 'FT-Demi Water'.
006500       07 FILLER PIC X(30) VALUE 'J140-06-2FT-001'.
006600     05 FILLER.
006700       07 FILLER PIC X(70) VALUE 'MT-Supply Air Humidity'.
006800       07 FILLER PIC X(30) VALUE 'J460-01-2MT-614'.
006900     05 FILLER.
007000       07 FILLER PIC X(70) VALUE 'MT-Compressed Air'.
007100       07 FILLER PIC X(30) VALUE 'J305-06-2MT-001'.
007200     05 FILLER.
007300       07 FILLER PIC X(70) VALUE
007400          'MT-Compressed Air - Dewpoint'.
007500       07 FILLER PIC X(30) VALUE 'J305-06-2MT-001'.
007600     05 FILLER.
007700       07 FILLER PIC X(70) VALUE 'MT-Humidity'.
007800       07 FILLER PIC X(30) VALUE 'J460-01-2MT-601'.
007900     05 FILLER.
008000       07 FILLER PIC X(70) VALUE
008100          'MT-Chilled Water Valve - Controller'.
008200       07 FILLER PIC X(30) VALUE 'J460-01-2FCV-643'.
008300     05 FILLER.
008400       07 FILLER PIC X(70) VALUE
008500          'PT-Non Potable Water - Pressure'.
008600       07 FILLER PIC X(30) VALUE 'J130-06-2PT-001'.
008700     05 FILLER.
008800       07 FILLER PIC X(70) VALUE
008900          'PT-Compressed Air - Pressure'.
009000       07 FILLER PIC X(30) VALUE 'J305-06-2PT-001'.
009100     05 FILLER.
009200       07 FILLER PIC X(70) VALUE
009300          'PT-Carbon Dioxide Gas - Pressure'.
009400       07 FILLER PIC X(30) VALUE 'J320-06-2PT-001'.
009500     05 FILLER.
009600       07 FILLER PIC X(70) VALUE 'PT-Nitrogen Gas - Pressure'.
009700       07 FILLER PIC X(30) VALUE 'J330-06-2PT-001'.
009800     05 FILLER.
009900       07 FILLER PIC X(70) VALUE
010000          'PT-Demi Water - Inlet Pressure'.
010100       07 FILLER PIC X(30) VALUE 'J140-06-2PT-001'.
010200     05 FILLER.
010300       07 FILLER PIC X(70) VALUE
010400          'PT-Demi Water - Outlet Pressure'.
010500       07 FILLER PIC X(30) VALUE 'J140-06-2PT-002'.
010600     05 FILLER.
010700       07 FILLER PIC X(70) VALUE
010800          'PT-Demi Water - Return Pressure'.
010900       07 FILLER PIC X(30) VALUE 'J140-06-2PT-003'.
011000     05 FILLER.
011100       07 FILLER PIC X(70) VALUE 'PT-Pressure'.
011200       07 FILLER PIC X(30) VALUE 'J460-02-2PT-902'.
011300     05 FILLER.
011400       07 FILLER PIC X(70) VALUE 'ACU-Fan Speed'.
011500       07 FILLER PIC X(30) VALUE 'J460-02-1ACU-601'.
011600     05 FILLER.
011700       07 FILLER PIC X(70) VALUE 'ACU-Fan Coil Unit Control'.
011800       07 FILLER PIC X(30) VALUE 'J460-01-1ACU-618'.
011900     05 FILLER.
012000       07 FILLER PIC X(70) VALUE 'XC-Exhaust Fan'.
012100       07 FILLER PIC X(30) VALUE 'J460-02-2B-902'.
012200     05 FILLER.
012300       07 FILLER PIC X(70) VALUE 'XT-Occupied'.
012400       07 FILLER PIC X(30) VALUE 'J460-01-2XT-002'.
012500     05 FILLER.
012600       07 FILLER PIC X(70) VALUE 'XT-CO2 Concentration'.
012700       07 FILLER PIC X(30) VALUE 'J460-01-2XT-001'.
012800     05 FILLER.
012900       07 FILLER PIC X(70) VALUE 'XA-Thermal Fault Signal'.
013000       07 FILLER PIC X(30) VALUE 'J270-06-2XA-001'.
013100     05 FILLER.
013200       07 FILLER PIC X(70) VALUE
013300          'XA-Surge Voltage Arrester Signal'.
013400       07 FILLER PIC X(30) VALUE 'J270-06-2XA-004'.
013500     05 FILLER.
013600       07 FILLER PIC X(70) VALUE 'XA-Common Fire Alarm'.
013700       07 FILLER PIC X(30) VALUE 'J270-06-2XA-005'.
013800     05 FILLER.
013900       07 FILLER PIC X(70) VALUE 'XA-Circuit Breaker Tripped'.
014000       07 FILLER PIC X(30) VALUE 'J229-06-2XA-101'.
014100     05 FILLER.
014200       07 FILLER PIC X(70) VALUE 'XA-Voltage Surge Arrestor'.
014300       07 FILLER PIC X(30) VALUE 'J229-06-2XA-102'.
014400     05 FILLER.
014500       07 FILLER PIC X(70) VALUE 'XA-UPS Alarm'.
014600       07 FILLER PIC X(30) VALUE 'J460-01-2XA-802'.
014700     05 FILLER.
014800       07 FILLER PIC X(70) VALUE 'FCV-Reheater Valve Control'.
014900       07 FILLER PIC X(30) VALUE 'J460-02-2FCV-623'.
015000     05 FILLER.
015100       07 FILLER PIC X(70) VALUE 'FCV-Heating Valve Control'.
015200       07 FILLER PIC X(30) VALUE 'J460-01-2FCV-002'.
015300     05 FILLER.
015400       07 FILLER PIC X(70) VALUE 'FCV-Cooling Valve Control'.
015500       07 FILLER PIC X(30) VALUE 'J460-01-2FCV-006'.
015600     05 FILLER.
015700       07 FILLER PIC X(70) VALUE 'FCV-Chilled Water Valve'.
015800       07 FILLER PIC X(30) VALUE 'J460-01-2FCV-643'.
015900     05 FILLER.
016000       07 FILLER PIC X(70) VALUE
016100          'KS-Labs Day Extension Timer - Timer'.
016200       07 FILLER PIC X(30) VALUE 'J460-02-2KS-603'.
016300     05 FILLER.
016400       07 FILLER PIC X(70) VALUE
016500          'XI-Labs Day Extension Timer - Indicator'.
016600       07 FILLER PIC X(30) VALUE 'J460-02-2XI-603'.
016700     05 FILLER.
016800       07 FILLER PIC X(70) VALUE
016900          'PMP-Chilled Water Circulation Pump'.
017000       07 FILLER PIC X(30) VALUE 'J460-01-1PMP-601'.
017100     05 FILLER.
017200       07 FILLER PIC X(70) VALUE 'QIT-Energy Meter'.
017300       07 FILLER PIC X(30) VALUE 'J229-06-1QIT-001'.
017400     05 FILLER.
017500       07 FILLER PIC X(70) VALUE 'UPS-UPS'.
017600       07 FILLER PIC X(30) VALUE 'J232-06-1UPS-001'.
017700     05 FILLER.
017800       07 FILLER PIC X(70) VALUE 'VAV-Return Air Flow Control'.
017900       07 FILLER PIC X(30) VALUE 'J460-01-1VAV-001'.
018000     05 FILLER.
018100       07 FILLER PIC X(70) VALUE 'VAV-Supply Air Flow Control'.
018200       07 FILLER PIC X(30) VALUE 'J460-01-1VAV-603'.
018300     05 FILLER.
018400       07 FILLER PIC X(70) VALUE 'VAV-Fume hood'.
018500       07 FILLER PIC X(30) VALUE 'J460-02-1VAV-606'.
018600     05 FILLER.
018700       07 FILLER PIC X(70) VALUE 'VAV-Air Flow Control'.
018800       07 FILLER PIC X(30) VALUE 'J460-02-1VAV-607'.
018900     05 FILLER.
019000       07 FILLER PIC X(70) VALUE 'TC-Room Controller'.
019100       07 FILLER PIC X(30) VALUE 'J460-01-2TC-601'.
019200     05 FILLER.
019300       07 FILLER PIC X(70) VALUE
019400          'XCV-Legionella Dump Valve'.
019500       07 FILLER PIC X(30) VALUE 'J100-06-2XCV-001'.
019600   03 FILLER REDEFINES TAG-TB.
019700     05 TAG-ENTRY OCCURS 56 TIMES
019800                  INDEXED BY TAG-IDX.
019900       10 TAG-DEVICE-KEY   PIC X(70).
020000       10 TAG-STANDARD-TAG PIC X(30).
