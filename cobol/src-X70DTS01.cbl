000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.  X70DTS01.
000400  AUTHOR.      PANIZZA.
000500  INSTALLATION. UFF. ELABORAZIONE DATI - SETTORE IMPIANTI.
000600  DATE-WRITTEN. 09/02/1989.
000700  DATE-COMPILED.
000800  SECURITY.    NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X70DTS01 - Suite di collaudo routine tag standard (X70D002)
001100* MI2457.PIMP.J270.XUNIT
001200*
001300* Legge una a una le casistiche dal file TCIN (una riga per
001400* caso), invoca la routine di determinazione tag standard
001450* (X70D002) con DEVICE-TAG/POINT-DESCRIPTION di prova e confronta
001500* lo STANDARD-DEVICE-TAG restituito con quello atteso dichiarato
001600* nel caso di test.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 22/09/2013 GBN RQ13-0512 prima emissione, a seguito revisione
002100*                          censimento punti impianto J100-06.
002200* 14/01/1999 PNZ RQ99-0004 verifica compatibilita' anno 2000 -
002300*                          nessun campo data trattato da questo
002400*                          programma, nessuna modifica richiesta.
002500* 30/06/2015 GBN RQ15-0231 aggiunte casistiche di prova per le
002600*                          parole chiave con spazi interni (vedi
002700*                          fix in X70D002 - RQ19-0061 riprende lo
002800*                          stesso difetto lato produzione).
002900* 19/02/2019 PNZ RQ19-0061 nessuna modifica al collaudatore -
003000*                          verificata copertura gia' sufficiente
003100*                          per il difetto di troncamento parole
003200*                          chiave con spazio interno.
003300*----------------------------------------------------------------
003400  ENVIRONMENT DIVISION.
003500  CONFIGURATION SECTION.
003600  SOURCE-COMPUTER.    IBM-370.
003700  OBJECT-COMPUTER.    IBM-370.
003800  SPECIAL-NAMES.
003900      C01 IS TOP-OF-FORM.
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004150* File di collaudo, line-sequential come tutti i file di questa
004160* applicazione - nessun database in gioco, il caso di test e'
004170* dichiarativo (dato d'ingresso + risultato atteso in chiaro).
004200      SELECT TCIN                      ASSIGN TO TCIN
004300                                       FILE STATUS TCIN-FS.
004400**
004500  DATA DIVISION.
004600  FILE SECTION.
004650* Un record TCIN = un caso di test. Le prime tre colonne sono i
004660* dati di ingresso passati alla CALL X70D002, l'ultima e' il
004670* risultato atteso da confrontare con quanto restituito dopo la
004680* chiamata.
004700  FD  TCIN                            RECORDING F.
004800  01  TCIN-REC.
004850* Descrizione libera del caso, usata solo nei DISPLAY di esito.
004900    03 TCIN-DESCRIPTION                PIC X(50).
005000    03 FILLER                          PIC X.
005050* Dato d'ingresso 1 - passato a DVM-DEVICE-TAG nella CALL.
005100    03 TCIN-DEVICE-TAG                 PIC X(60).
005200    03 FILLER                          PIC X.
005250* Dato d'ingresso 2 - passato a DVM-POINT-DESCRIPTION.
005300    03 TCIN-POINT-DESCRIPTION          PIC X(120).
005400    03 FILLER                          PIC X.
005450* Risultato atteso - confrontato con DVM-STANDARD-DEVICE-TAG.
005500    03 TCIN-EXPECTED-STANDARD-TAG      PIC X(30).
005600    03 FILLER                          PIC X(37).
005700**
005800  WORKING-STORAGE SECTION.
005850* Nome del programma sotto collaudo, unico letterale di questa
005860* WORKING-STORAGE - se X70D002 viene mai rinominato basta
005870* aggiornare questo VALUE, la CALL non cambia.
005900  01 WK-LITERALS.
006000    03 PGM-X70D002                     PIC X(8) VALUE 'X70D002'.
006050    03 FILLER                          PIC X(2).
006100*
006150* Interruttore esito caso corrente - riletto dopo ogni CALL in
006160* TEST-CASE-CHECK, mai riportato da un caso al successivo.
006200  01 WK-SWITCHES.
006300    03 WK-TEST-CASE-SW                 PIC X VALUE 'F'.
006400      88 WK-TEST-CASE-PASSED                    VALUE 'P'.
006500      88 WK-TEST-CASE-FAILED                    VALUE 'F'.
006550    03 FILLER                          PIC X.
006600*
006650* Contatori COMP per l'aritmetica di conteggio, con vista X
006660* ridefinita per il DISPLAY dei totali (COMP non si stampa
006670* leggibile senza edit-mask o ridefinizione).
006700  01 WK-COUNTERS.
006800    03 WK-TEST-CASE-CTR                PIC S9(5) COMP VALUE ZERO.
006900    03 WK-TEST-CASE-CTR-N              PIC S9(5) VALUE ZERO.
007000    03 WK-TEST-CASE-CTR-X REDEFINES WK-TEST-CASE-CTR-N
007100                                       PIC X(6).
007200    03 WK-PASSED-CTR                   PIC S9(5) COMP VALUE ZERO.
007300    03 WK-PASSED-CTR-N                 PIC S9(5) VALUE ZERO.
007400    03 WK-PASSED-CTR-X REDEFINES WK-PASSED-CTR-N
007500                                       PIC X(6).
007600    03 WK-FAILED-CTR                   PIC S9(5) COMP VALUE ZERO.
007700    03 WK-FAILED-CTR-N                 PIC S9(5) VALUE ZERO.
007800    03 WK-FAILED-CTR-X REDEFINES WK-FAILED-CTR-N
007900                                       PIC X(6).
007950    03 FILLER                          PIC X(4).
008000*
008050* Stato IO del solo file di collaudo - '10' e' l'unico stato non
008060* '00' tollerato (fine casistica), qualunque altro valore e'
008070* trattato come errore fatale in RAISE-ERROR.
008100  01 WK-FILE-STATUSES.
008200    03 TCIN-FS                         PIC XX.
008300      88 TCIN-OK                                 VALUE '00'.
008400      88 TCIN-EOF                                VALUE '10'.
008450    03 FILLER                          PIC X(2).
008500*
008550* Stessa area parametri LINKAGE di X70D002/X70D003 (DVM-PARMS) -
008560* qui in WORKING-STORAGE, non LINKAGE, perche' e' questo
008570* collaudatore che possiede i dati passati con la CALL, non il
008580* contrario.
008600  COPY X70MDVM.
008700**
008800  PROCEDURE DIVISION.
008900*
008950* Paragrafo principale - lettura sequenziale del file casi di
008960* test fino a fine file, un giro di EXECUTE-TEST-CASE per riga.
008970* Il codice di ritorno 12 segnala all'operatore JCL che almeno
008980* un caso e' fallito, senza dover scandire il DISPLAY a occhio.
009000  X70DTS01-BEGIN.
009100      DISPLAY ' ************* X70DTS01 START *************'.
009200
009300      PERFORM OPEN-TEST-CASES-FILE.
009400      PERFORM READ-TEST-CASES-FILE.
009500
009600      PERFORM EXECUTE-TEST-CASE
009700         UNTIL TCIN-EOF.
009800
009900      PERFORM CLOSE-TEST-CASES-FILE.
010000      PERFORM SHOW-STATISTICS.
010100
010200      DISPLAY ' ************** X70DTS01 END ***************'.
010300
010400      IF WK-FAILED-CTR NOT = ZERO
010500         MOVE 12                       TO RETURN-CODE
010600      END-IF.
010700
010750* RETURN-CODE resta a zero (default) quando tutti i casi sono
010760* passati - il job JCL di collaudo non deve segnalare anomalia
010770* in quel caso.
010800      GOBACK.
010900*
010950* Apertura in sola lettura - il collaudatore non scrive mai sul
010960* file dei casi, solo sul terminale via DISPLAY.
011000  OPEN-TEST-CASES-FILE.
011100      OPEN INPUT TCIN.
011200      IF NOT TCIN-OK
011300         DISPLAY 'X70DTS01 - APERTURA CASI DI TEST FALLITA - '
011400                 'FS: ' TCIN-FS
011450* Errore non recuperabile - salto diretto alla chiusura del
011460* collaudo, non ha senso proseguire con un file caso di test
011470* che non si e' aperto.
011500         GO TO RAISE-ERROR
011600      END-IF.
011700*
011800  READ-TEST-CASES-FILE.
011900      READ TCIN.
012000      IF NOT TCIN-OK AND NOT TCIN-EOF
012100         DISPLAY 'X70DTS01 - LETTURA CASI DI TEST FALLITA - '
012200                 'FS: ' TCIN-FS
012250* Idem come sopra in apertura - GO TO diretto, RAISE-ERROR non
012260* ritorna mai al chiamante (termina il collaudo con GOBACK).
012300         GO TO RAISE-ERROR
012400      END-IF.
012500*
012600  CLOSE-TEST-CASES-FILE.
012650* Nessuna verifica di file status alla CLOSE - un file aperto in
012660* INPUT che si e' letto correttamente fino a EOF non ha stati di
012670* chiusura da gestire in questo dialetto.
012700      CLOSE TCIN.
012800*
012900  EXECUTE-TEST-CASE.
012950* Un giro = un caso di test: azzera l'area parametri, invoca la
012960* routine sotto collaudo e confronta l'esito, poi legge il caso
012970* successivo per alimentare il PERFORM UNTIL TCIN-EOF del
012980* chiamante.
013000      ADD 1                            TO WK-TEST-CASE-CTR.
013100
013150* Il numero progressivo serve solo per identificare il caso nei
013160* DISPLAY di esito - non e' scritto da nessuna parte nel file
013170* TCIN, e' calcolato qui a ogni giro.
013200      MOVE TCIN-DEVICE-TAG             TO DVM-DEVICE-TAG.
013300      MOVE TCIN-POINT-DESCRIPTION      TO DVM-POINT-DESCRIPTION.
013400      MOVE SPACE                       TO DVM-STANDARD-DEVICE-TAG.
013500
013550* DVM-STANDARD-DEVICE-TAG e' azzerato sopra a bella posta - se la
013560* routine sotto collaudo non lo valorizza per qualche ramo non
013570* previsto, il confronto in TEST-CASE-CHECK fallisce anziche'
013580* trascinare l'esito del caso precedente.
013600      CALL PGM-X70D002 USING DVM-PARMS
013700         ON EXCEPTION PERFORM RAISE-CALL-ERROR
013800         NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
013810                             THRU TEST-CASE-CHECK-EXIT
013900      END-CALL.
014000
014050* Legge subito il prossimo caso, cosi' il PERFORM UNTIL TCIN-EOF
014060* nel paragrafo principale vede l'indicatore di fine file
014070* aggiornato appena eseguito l'ultimo caso disponibile.
014100      PERFORM READ-TEST-CASES-FILE.
014200*
014300  TEST-CASE-CHECK.
014310* Confronto esito con l'atteso e stampa riga di riepilogo caso -
014320* riunite in un solo blocco THRU con salto diretto sull'esito
014330* negativo, per non duplicare la ADD del contatore in due rami.
014400      SET WK-TEST-CASE-FAILED          TO TRUE.
014500      IF DVM-STANDARD-DEVICE-TAG NOT = TCIN-EXPECTED-STANDARD-TAG
014510         GO TO TEST-CASE-CHECK-FAILED
014520      END-IF.
014530
014540      SET WK-TEST-CASE-PASSED          TO TRUE.
014550      ADD 1                            TO WK-PASSED-CTR.
014560      DISPLAY '---> CASO ' WK-TEST-CASE-CTR ' -SUPERATO- '
014570              TCIN-DESCRIPTION.
014580      GO TO TEST-CASE-CHECK-EXIT.
014590*
014595* Stampa estesa (atteso/ottenuto affiancati) solo sui casi
014596* falliti - sui casi superati basta la riga sintetica, per non
014597* affogare l'operatore in DISPLAY quando la casistica cresce.
014600  TEST-CASE-CHECK-FAILED.
014610      ADD 1                            TO WK-FAILED-CTR.
014620      DISPLAY ' '.
014630      DISPLAY '!!-> CASO ' WK-TEST-CASE-CTR ' -FALLITO- <-!!'.
014640      DISPLAY TCIN-DESCRIPTION.
014650      DISPLAY 'ATTESO:  ' TCIN-EXPECTED-STANDARD-TAG.
014660      DISPLAY 'OTTENUTO: ' DVM-STANDARD-DEVICE-TAG.
014670      DISPLAY ' '.
014680*
014690  TEST-CASE-CHECK-EXIT.
014695      EXIT.
016500*
016550* Riepilogo finale a video - le forme COMP dei tre contatori
016560* vengono travasate nelle rispettive viste numeriche non-COMP
016570* prima del DISPLAY, secondo la stessa convenzione gia' vista
016580* nei WK-COUNTERS.
016600  SHOW-STATISTICS.
016700      MOVE WK-TEST-CASE-CTR            TO WK-TEST-CASE-CTR-N.
016800      MOVE WK-PASSED-CTR               TO WK-PASSED-CTR-N.
016900      MOVE WK-FAILED-CTR               TO WK-FAILED-CTR-N.
017000      DISPLAY ' '.
017100      DISPLAY '************ RIEPILOGO COLLAUDO ************'.
017200      DISPLAY '* CASI DI TEST: ' WK-TEST-CASE-CTR-X.
017300      DISPLAY '* SUPERATI:     ' WK-PASSED-CTR-X.
017400      DISPLAY '* FALLITI:      ' WK-FAILED-CTR-X.
017500      DISPLAY '*********************************************'.
017600      DISPLAY ' '.
017700*
017750* L'ON EXCEPTION della CALL scatta solo se X70D002 non e' stato
017760* linkeditato insieme a questo collaudatore - segno di un load
017770* module incompleto, non di un difetto della routine.
017800  RAISE-CALL-ERROR.
017900      DISPLAY 'X70DTS01 - CALL ECCEZIONE VERSO ' PGM-X70D002.
018000      GO TO RAISE-ERROR.
018100*
018150* Uscita di collaudo non superabile - RETURN-CODE 8 e' distinto
018160* dal 12 di WK-FAILED-CTR per separare un collaudo "girato ma con
018170* casi falliti" da un collaudo che non e' proprio potuto partire.
018200  RAISE-ERROR.
018300      MOVE 8                           TO RETURN-CODE.
018400      GOBACK.
