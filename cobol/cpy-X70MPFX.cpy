000100* **++ Tabella prefissi tipo strumento (stadio 1 del lookup)
000200*----------------------------------------------------------------
000300* Fixed, ordered set of recognised device-type prefixes. The
000400* first entry whose PFX-CODE is CONTAINED IN (not equal to) the
000500* device tag wins - order is significant and must not be
000600* re-sorted or alphabetised.
000700*----------------------------------------------------------------
000800 01 PFX-TABLE-AREA.
000900   03 PFX-TB.
001000     05 FILLER   PIC X(05) VALUE 'TT'.
001100     05 FILLER   PIC X(05) VALUE 'FT'.
001200     05 FILLER   PIC X(05) VALUE 'MT'.
001300     05 FILLER   PIC X(05) VALUE 'PT'.
001400     05 FILLER   PIC X(05) VALUE 'ACU'.
001500     05 FILLER   PIC X(05) VALUE 'XC'.
001600     05 FILLER   PIC X(05) VALUE 'TC'.
001700     05 FILLER   PIC X(05) VALUE 'QIT'.
001800     05 FILLER   PIC X(05) VALUE 'UPS'.
001900     05 FILLER   PIC X(05) VALUE 'VAV'.
002000     05 FILLER   PIC X(05) VALUE 'XT'.
002100     05 FILLER   PIC X(05) VALUE 'XA'.
002200     05 FILLER   PIC X(05) VALUE 'FCV'.
002300     05 FILLER   PIC X(05) VALUE 'KS'.
002400     05 FILLER   PIC X(05) VALUE 'XI'.
002500     05 FILLER   PIC X(05) VALUE 'PMP'.
002600   03 FILLER REDEFINES PFX-TB.
002700     05 PFX-ENTRY OCCURS 16 TIMES
002800                  INDEXED BY PFX-IDX.
002900       10 PFX-CODE         PIC X(05).
