000100* **++ Area di linkage per la CALL a X70D003 (classificazione
000150*      tipo strumento)
000200*----------------------------------------------------------------
000300* Stage-1 device-type-prefix classification only: device tag in,
000400* device type code out ('' when DEVICE-TAG is empty or no
000500* recognised prefix is contained in it).
000600*----------------------------------------------------------------
000700 01 DVU-PARMS.
000800   03 DVU-DEVICE-TAG              PIC X(60).
000900   03 DVU-DEVICE-TYPE             PIC X(05).
000910   03 FILLER                      PIC X(01).
